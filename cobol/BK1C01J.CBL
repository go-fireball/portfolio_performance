000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK1C01J                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1989                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA - R. ALDANA                                   *
000800*                                                                *
000900*  APLICACION: BK1 - IMPORTACION DE TRANSACCIONES DE CORRETAJE   *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE IMPORTACION Y VALIDACION. LEE EL        *
001200*               ARCHIVO CRUDO DEL CORREDOR (BK1-RAW-IMPORT),     *
001300*               NORMALIZA FECHA, MONTOS, TIPO DE TRANSACCION Y   *
001400*               DETALLES DE OPCIONES, VALIDA CADA RENGLON CONTRA *
001500*               LAS REGLAS POR TIPO, Y ESCRIBE EL ARCHIVO DE     *
001600*               TRABAJO (BK1-ARCHIVO-TRABAJO) QUE CONSUME        *
001700*               BK1C02J, MAS EL REPORTE DE ERRORES/ADVERTENCIAS. *
001800*                                                                *
001900******************************************************************
002000*        L O G   D E   M O D I F I C A C I O N E S               *
002100******************************************************************
002200*  FECHA        PROG  TICKET    DESCRIPCION                     *
002300*  ----------   ----  --------  ------------------------------- *
002400*  14/03/1989   RAL   BK1-0001  VERSION ORIGINAL.                *
002500*  02/08/1989   RAL   BK1-0004  SE AGREGA TABLA DE MAPEO POR     *
002600*                               CORREDOR (FIDELITY/SCHWAB/ETC).  *
002700*  19/09/1991   RAL   BK1-0017  SOPORTE DE CONTRATOS DE OPCIONES *
002800*                               (FORMATO OCC, DESCRIPCION Y      *
002900*                               SIMBOLO DELIMITADO).             *
003000*  23/01/1993   MGZ   BK1-0031  REGLA DE DIRECCION DE TRANSFE-   *
003100*                               RENCIA POR SIGNO DE CANTIDAD.    *
003200*  08/06/1995   MGZ   BK1-0044  SE AGREGA "REINVESTIMENT" Y      *
003300*                               "BANK INTEREST" A TABLA GENERAL. *
003400*  11/11/1998   JMV   BK1-0099  AJUSTE Y2K - ANOS DE 2 DIGITOS   *
003500*                               EN FECHA Y EN EXPIRACION DE      *
003600*                               OPCIONES SE ASUMEN 20XX.         *
003700*  14/02/2001   JMV   BK1-0103  SE CORRIGE CALCULO DE MONTO EN   *
003800*                               VENTAS (COMISION SE RESTA, NO    *
003900*                               SE SUMA).                        *
004000*  23/05/2002   LTB   BK1-0112  SE AGREGA PALABRA CLAVE "WRITE"  *
004100*                               PARA VENTA DE APERTURA (OPTION   *
004200*                               WRITING).                        *
004300*  09/10/2006   LTB   BK1-0130  SE AMPLIA TABLA DE MAPEO A 500   *
004400*                               RENGLONES (ANTES 200).           *
004500*  22/08/2011   RHM   BK1-0131  RASTREO DE RESPALDO AMPLIADO A   *
004600*                               FORMA N/N/AA(AA) ADEMAS DE       *
004700*                               AAAA-MM-DD.                      *
004800*  05/03/2012   RHM   BK1-0132  EL RASTREO AAAA-MM-DD SOLO       *
004900*                               CUBRIA MES/DIA DE 2 DIGITOS; SE  *
005000*                               AGREGA FORMA AAAA-M-D.           *
005100*  05/03/2012   RHM   BK1-0133  INDICES DE CICLO (WS-I, WS-J,    *
005200*                               WS-POS) Y SW-ENCONTRADO PASAN A  *
005300*                               ITEMS 77 INDEPENDIENTES.         *
005400*  14/04/2012   RHM   BK1-0134  LA ADVERTENCIA DE SIMBOLO        *
005500*                               RECOMENDADO NO SALIA CUANDO EL   *
005600*                               TIPO DE INSTRUMENTO VENIA EN     *
005700*                               BLANCO; SE PRUEBA ANTES DE       *
005800*                               DETERMINAR EL INSTRUMENTO.       *
005900*  02/05/2012   RHM   BK1-0135  SE QUITA CLASE-NUMERICA/ALFABETICA,*
006000*                               TOP-OF-FORM Y EL SWITCH UPSI-0   *
006100*                               DE SPECIAL-NAMES (SIN USO REAL   *
006200*                               EN ESTE TALLER); LAS PRUEBAS DE  *
006300*                               DIGITOS PASAN A IS NUMERIC.      *
006400******************************************************************
006500 IDENTIFICATION DIVISION.
006600*
006700 PROGRAM-ID.   BK1C01J.
006800 AUTHOR.       R. ALDANA.
006900 INSTALLATION. FACTORIA DE SISTEMAS - DEPTO. DE CORRETAJE.
007000 DATE-WRITTEN. 14/03/1989.
007100 DATE-COMPILED.
007200 SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
007300******************************************************************
007400*                                                                *
007500*        E N V I R O N M E N T         D I V I S I O N           *
007600*                                                                *
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900*
008000 CONFIGURATION SECTION.
008100*    02/05/2012 RHM - BK1-0135 - SIN CLASES NI MNEMONICOS; NO SE
008200*    USABAN EN ESTE TALLER (VER RASTREO DE FECHA MAS ABAJO).
008300*
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*
008700     SELECT BK1-RAW-IMPORT       ASSIGN TO "RAWIMP"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-FS-RAWIMP.
009000*
009100     SELECT BK1-MAPEO-TIPOS      ASSIGN TO "MAPTBL"
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS WS-FS-MAPTBL.
009400*
009500     SELECT BK1-ARCHIVO-TRABAJO  ASSIGN TO "WORKFL"
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS WS-FS-WORKFL.
009800*
009900     SELECT BK1-REPORTE-ERRORES  ASSIGN TO "ERRRPT"
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-FS-ERRRPT.
010200******************************************************************
010300*                                                                *
010400*                D A T A            D I V I S I O N              *
010500*                                                                *
010600******************************************************************
010700 DATA DIVISION.
010800 FILE SECTION.
010900*
011000 FD  BK1-RAW-IMPORT
011100     LABEL RECORDS ARE STANDARD.
011200     COPY BK1DT01.
011300*
011400 FD  BK1-MAPEO-TIPOS
011500     LABEL RECORDS ARE STANDARD.
011600     COPY BK1DT02.
011700*
011800 FD  BK1-ARCHIVO-TRABAJO
011900     LABEL RECORDS ARE STANDARD.
012000     COPY BK1DT07.
012100*
012200 FD  BK1-REPORTE-ERRORES
012300     LABEL RECORDS ARE STANDARD.
012400     COPY BK1DT06.
012500******************************************************************
012600*                                                                *
012700*         W O R K I N G   S T O R A G E   S E C T I O N          *
012800*                                                                *
012900******************************************************************
013000 WORKING-STORAGE SECTION.
013100******************************************************************
013200*  05/03/2012 RHM - BK1-0133 - LOS INDICES DE TRABAJO DE USO MAS
013300*  FRECUENTE SE SACAN A ITEMS 77 INDEPENDIENTES POR ESTANDAR DE
013400*  LA CASA PARA CONTADORES DE CICLO.
013500******************************************************************
013600 77  WS-I                            PIC S9(04) COMP VALUE ZERO.
013700 77  WS-J                            PIC S9(04) COMP VALUE ZERO.
013800 77  WS-POS                          PIC S9(04) COMP VALUE ZERO.
013900 77  SW-ENCONTRADO                   PIC X(01) VALUE 'N'.
014000     88  ENCONTRADO                      VALUE 'S'.
014100     88  NO-ENCONTRADO                   VALUE 'N'.
014200******************************************************************
014300*                  AREA DE VARIABLES AUXILIARES                  *
014400******************************************************************
014500 01  WS-VARIABLES-AUXILIARES.
014600*
014700     05  WS-FS-RAWIMP                PIC X(02) VALUE '00'.
014800     05  WS-FS-MAPTBL                PIC X(02) VALUE '00'.
014900     05  WS-FS-WORKFL                PIC X(02) VALUE '00'.
015000     05  WS-FS-ERRRPT                PIC X(02) VALUE '00'.
015100*
015200     05  WS-ROW-NUM                  PIC 9(06) VALUE 1.
015300     05  WS-CONT-LEIDOS              PIC S9(06) COMP VALUE ZERO.
015400     05  WS-CONT-RECHAZADOS          PIC S9(06) COMP VALUE ZERO.
015500     05  WS-CONT-ADVERTENCIAS        PIC S9(06) COMP VALUE ZERO.
015600*
015700     05  WS-CONTADOR                 PIC S9(04) COMP VALUE ZERO.
015800*
015900     05  WS-ACCION-MIN               PIC X(40) VALUE SPACES.
016000     05  WS-ACCION-LEN               PIC S9(04) COMP VALUE ZERO.
016100     05  WS-SIMBOLO-MAY              PIC X(30) VALUE SPACES.
016200     05  WS-BROKER                   PIC X(20) VALUE SPACES.
016300     05  WS-BROKER-CONOCIDO          PIC X(01) VALUE 'N'.
016400         88  WS-BROKER-ES-CONOCIDO       VALUE 'Y'.
016500*
016600     05  WS-NOMBRE-CUENTA            PIC X(40) VALUE SPACES.
016700*
016800     05  WS-FECHA-VALIDA             PIC X(01) VALUE 'N'.
016900         88  FECHA-ES-VALIDA             VALUE 'Y'.
017000         88  FECHA-NO-ES-VALIDA          VALUE 'N'.
017100     05  WS-FECHA-RESULTADO          PIC 9(08) VALUE ZERO.
017200     05  WS-FECHA-RESULTADO-R REDEFINES WS-FECHA-RESULTADO.
017300         10  WS-FECHA-R-CARACTER      PIC X(01) OCCURS 8 TIMES.
017400     05  WS-FECHA-ARMADA-LIMPIA-SW    PIC X(01) VALUE 'S'.
017500         88  FECHA-ARMADA-LIMPIA         VALUE 'S'.
017600         88  FECHA-ARMADA-SUCIA          VALUE 'N'.
017700     05  WS-FECHA-RESULTADO-GUARDADO PIC 9(08) VALUE ZERO.
017800     05  WS-FECHA-VALIDA-GUARDADO    PIC X(01) VALUE 'N'.
017900     05  WS-FECHA-AAAA               PIC 9(04) VALUE ZERO.
018000     05  WS-FECHA-MM                 PIC 9(02) VALUE ZERO.
018100     05  WS-FECHA-DD                 PIC 9(02) VALUE ZERO.
018200     05  WS-FECHA-AA-2D              PIC 9(02) VALUE ZERO.
018300*
018400*    08/22/2011 RHM - BK1-0131 - PARTES DE LA FECHA CON BARRAS    BK1-0131
018500*    PARA EL RASTREO EXHAUSTIVO (3027-PROBAR-POSICION-SLASH).     BK1-0131
018600     05  WS-SLASH-PARTE-MES          PIC X(04) VALUE SPACES.
018700     05  WS-SLASH-PARTE-DIA          PIC X(04) VALUE SPACES.
018800     05  WS-SLASH-PARTE-ANO          PIC X(04) VALUE SPACES.
018900     05  WS-SLASH-LEN-MES            PIC S9(02) COMP VALUE ZERO.
019000     05  WS-SLASH-LEN-DIA            PIC S9(02) COMP VALUE ZERO.
019100     05  WS-SLASH-LEN-ANO            PIC S9(02) COMP VALUE ZERO.
019200*
019300*    05/03/2012 RHM - BK1-0132 - PARTES DE LA FECHA CON GUION PARA
019400*    EL RASTREO EXHAUSTIVO CUANDO MES O DIA VIENEN EN UN SOLO
019500*    DIGITO (3028-PROBAR-POSICION-GUION).
019600     05  WS-GUION-PARTE-MES          PIC X(04) VALUE SPACES.
019700     05  WS-GUION-PARTE-DIA          PIC X(04) VALUE SPACES.
019800     05  WS-GUION-PARTE-ANO          PIC X(04) VALUE SPACES.
019900     05  WS-GUION-LEN-MES            PIC S9(02) COMP VALUE ZERO.
020000     05  WS-GUION-LEN-DIA            PIC S9(02) COMP VALUE ZERO.
020100     05  WS-GUION-LEN-ANO            PIC S9(02) COMP VALUE ZERO.
020200*
020300     05  WS-TEXTO-DECIMAL            PIC X(18) VALUE SPACES.
020400     05  WS-TEXTO-DECIMAL-R REDEFINES WS-TEXTO-DECIMAL.
020500         10  WS-DEC-CARACTER         PIC X(01) OCCURS 18 TIMES.
020600     05  WS-TEXTO-DECIMAL-LIMPIO     PIC X(18) VALUE SPACES.
020700     05  WS-TEXTO-SIN-SIGNO          PIC X(18) VALUE SPACES.
020800     05  WS-DEC-NEGATIVO             PIC X(01) VALUE 'N'.
020900     05  WS-PARTE-ENTERA             PIC X(14) VALUE SPACES.
021000     05  WS-PARTE-DECIMAL            PIC X(04) VALUE SPACES.
021100     05  WS-ENTERA-NUM               PIC S9(11) COMP VALUE ZERO.
021200     05  WS-DECIMAL-4                PIC 9(04) VALUE ZERO.
021300     05  WS-DECIMAL-VALIDO           PIC X(01) VALUE 'N'.
021400         88  DECIMAL-ES-VALIDO           VALUE 'Y'.
021500     05  WS-DECIMAL-RESULTADO        PIC S9(11)V9(4) VALUE ZERO.
021600*
021700     05  WS-TEXTO-FECHA              PIC X(30) VALUE SPACES.
021800     05  WS-TEXTO-FECHA-ASOF         PIC X(30) VALUE SPACES.
021900     05  WS-TEXTO-FECHA-USAR         PIC X(30) VALUE SPACES.
022000     05  WS-TEXTO-DESCARTE           PIC X(40) VALUE SPACES.
022100*
022200     05  WS-SD-PARTE1                PIC X(10) VALUE SPACES.
022300     05  WS-SD-PARTE2                PIC X(10) VALUE SPACES.
022400     05  WS-SD-PARTE3                PIC X(10) VALUE SPACES.
022500     05  WS-SD-PARTE4                PIC X(04) VALUE SPACES.
022600*
022700     05  WS-MENSAJE-PROBLEMA         PIC X(70) VALUE SPACES.
022800     05  WS-SEVERIDAD-PROBLEMA       PIC X(01) VALUE SPACES.
022900*
023000     05  WS-QUANTITY-OK              PIC X(01) VALUE 'N'.
023100         88  QUANTITY-PRESENTE           VALUE 'Y'.
023200     05  WS-PRICE-OK                 PIC X(01) VALUE 'N'.
023300         88  PRICE-PRESENTE               VALUE 'Y'.
023400     05  WS-FEES-OK                  PIC X(01) VALUE 'N'.
023500     05  WS-AMOUNT-OK                 PIC X(01) VALUE 'N'.
023600         88  AMOUNT-PRESENTE              VALUE 'Y'.
023700*
023800     05  WS-QUANTITY                 PIC S9(11)V9(4) VALUE ZERO.
023900     05  WS-PRICE                    PIC S9(11)V9(4) VALUE ZERO.
024000     05  WS-FEES                     PIC S9(11)V9(4) VALUE ZERO.
024100     05  WS-AMOUNT                   PIC S9(11)V9(4) VALUE ZERO.
024200*
024300     05  WS-ES-OPCION                PIC X(01) VALUE 'N'.
024400         88  ES-OPCION                    VALUE 'Y'.
024500         88  NO-ES-OPCION                 VALUE 'N'.
024600     05  WS-TICKER-OPCION            PIC X(10) VALUE SPACES.
024700     05  WS-TIPO-OPCION              PIC X(04) VALUE SPACES.
024800     05  WS-EXPIRACION-OPCION        PIC 9(08) VALUE ZERO.
024900     05  WS-STRIKE-OPCION            PIC S9(11)V9(4) VALUE ZERO.
025000*
025100*    09/10/2006 LTB - BK1-0130 - AREA PARA EL RASTREO DE
025200*    DETALLES DE OPCION DENTRO DE RAW-DESCRIPTION (OBSERVACION
025300*    DEL CLIENTE DE CORRETAJE, NO SOLO EL SIMBOLO).
025400     05  WS-DESCRIPCION-MIN          PIC X(60) VALUE SPACES.
025500     05  WS-DESC-I                   PIC S9(04) COMP VALUE ZERO.
025600     05  WS-DESC-PALABRAS-TABLA.
025700         10  WS-DESC-PALABRA         PIC X(15)
025800                                      OCCURS 10 TIMES
025900                                      VALUE SPACES.
026000     05  WS-DESC-STRIKE-SW           PIC X(01) VALUE 'N'.
026100         88  DESC-STRIKE-ENCONTRADO      VALUE 'Y'.
026200     05  WS-DESC-FECHA-SW            PIC X(01) VALUE 'N'.
026300         88  DESC-FECHA-ENCONTRADA       VALUE 'Y'.
026400     05  WS-DESC-PALABRA-FECHA       PIC X(15) VALUE SPACES.
026500     05  WS-DESC-PARTE-MES           PIC X(04) VALUE SPACES.
026600     05  WS-DESC-PARTE-DIA           PIC X(04) VALUE SPACES.
026700     05  WS-DESC-PARTE-ANO           PIC X(04) VALUE SPACES.
026800     05  WS-DESC-LEN-MES             PIC S9(02) COMP VALUE ZERO.
026900     05  WS-DESC-LEN-DIA             PIC S9(02) COMP VALUE ZERO.
027000     05  WS-DESC-LEN-ANO             PIC S9(02) COMP VALUE ZERO.
027100*
027200     05  WS-SIMBOLO-OCC              PIC X(21) VALUE SPACES.
027300     05  WS-SIMBOLO-OCC-R REDEFINES WS-SIMBOLO-OCC.
027400         10  WS-OCC-TICKER           PIC X(06).
027500         10  WS-OCC-AA               PIC 9(02).
027600         10  WS-OCC-MM               PIC 9(02).
027700         10  WS-OCC-DD               PIC 9(02).
027800         10  WS-OCC-CP               PIC X(01).
027900         10  WS-OCC-STRIKE           PIC 9(08).
028000*
028100     05  WS-TRN-TYPE                 PIC X(20) VALUE SPACES.
028200     05  WS-INSTR-TYPE               PIC X(10) VALUE SPACES.
028300*
028400     05  WS-TIENE-SIMBOLO            PIC X(01) VALUE 'N'.
028500         88  TIENE-SIMBOLO               VALUE 'Y'.
028600     05  WS-REGISTRO-ERROR           PIC X(01) VALUE 'N'.
028700         88  REGISTRO-TIENE-ERROR        VALUE 'Y'.
028800     05  FILLER                      PIC X(08) VALUE SPACES.
028900******************************************************************
029000*                    AREA  DE  SWITCHES                          *
029100******************************************************************
029200*    05/03/2012 RHM - BK1-0133 - SW-ENCONTRADO SE SACA A ITEM 77
029300*    INDEPENDIENTE (VER ARRIBA, ANTES DE WS-VARIABLES-AUXILIARES).
029400 01  SW-SWITCHES.
029500*
029600     05  SW-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
029700         88  FIN-ARCHIVO                 VALUE 'S'.
029800         88  NO-FIN-ARCHIVO              VALUE 'N'.
029900     05  SW-FIN-TABLA                PIC X(01) VALUE 'N'.
030000         88  FIN-TABLA                   VALUE 'S'.
030100         88  NO-FIN-TABLA                VALUE 'N'.
030200     05  FILLER                      PIC X(05) VALUE SPACES.
030300******************************************************************
030400*                        AREA DE CONTANTES                       *
030500******************************************************************
030600 01  CT-CONTANTES.
030700*
030800     05  CT-PROGRAMA                 PIC X(08) VALUE 'BK1C01J'.
030900     05  CT-GENERAL                  PIC X(15) VALUE 'general'.
031000     05  CT-TIPO-CALL                PIC X(04) VALUE 'call'.
031100     05  CT-TIPO-PUT                 PIC X(04) VALUE 'put'.
031200     05  CT-INSTR-STOCK              PIC X(10) VALUE 'stock'.
031300     05  CT-INSTR-ETF                PIC X(10) VALUE 'etf'.
031400     05  CT-INSTR-OPTION             PIC X(10) VALUE 'option'.
031500     05  CT-INSTR-CASH               PIC X(10) VALUE 'cash'.
031600     05  CT-INSTR-OTHER              PIC X(10) VALUE 'other'.
031700     05  FILLER                      PIC X(05) VALUE SPACES.
031800******************************************************************
031900*                AREA DE MENSAJES DE ERROR Y ADVERTENCIA         *
032000******************************************************************
032100 01  ME-MENSAJES.
032200*
032300     05  ME-FECHA-INVALIDA           PIC X(70) VALUE
032400         'Invalid date format'.
032500     05  ME-FECHA-REQUERIDA          PIC X(70) VALUE
032600         'Date field is required but not mapped'.
032700     05  ME-ACCION-REQUERIDA         PIC X(70) VALUE
032800         'Action field is required but not mapped'.
032900     05  ME-TIPO-INSTR-INVALIDO      PIC X(70) VALUE
033000         'Invalid instrument type'.
033100     05  ME-SIMBOLO-RECOMENDADO      PIC X(70) VALUE
033200         'Symbol is recommended for this transaction type'.
033300     05  ME-TIPO-INSTR-DEFECTO       PIC X(70) VALUE
033400         'Instrument type not provided, defaulting to stock'.
033500     05  ME-CUENTA-REQUERIDA         PIC X(70) VALUE
033600         'Account name is required'.
033700     05  ME-CANTIDAD-REQUERIDA       PIC X(70) VALUE
033800         'Quantity is required for buy/sell transactions'.
033900     05  ME-PRECIO-REQUERIDO         PIC X(70) VALUE
034000         'Price is required for buy/sell transactions'.
034100     05  ME-MONTO-REQUERIDO-EFECTIVO PIC X(70) VALUE
034200         'Amount is required for cash transactions'.
034300     05  ME-MONTO-INDETERMINADO      PIC X(70) VALUE
034400         'Cannot determine transaction amount'.
034500     05  FILLER                      PIC X(05) VALUE SPACES.
034600******************************************************************
034700*        TABLA DE MAPEO DE TIPOS DE TRANSACCION POR CORREDOR     *
034800******************************************************************
034900 01  TB-MAPEO-TABLA.
035000     05  WS-MAPEO-TOTAL              PIC S9(04) COMP VALUE ZERO.
035100     05  FILLER                      PIC X(04) VALUE SPACES.
035200     05  TB-MAPEO OCCURS 500 TIMES
035300                  INDEXED BY IX-MAPEO.
035400         COPY BK1DT02 REPLACING ==MAP-== BY ==TBM-==.
035500******************************************************************
035600*                                                                *
035700*           P R O C E D U R E      D I V I S I O N               *
035800*                                                                *
035900******************************************************************
036000 PROCEDURE DIVISION.
036100*
036200 MAINLINE.
036300*
036400     PERFORM 1000-INICIO
036500        THRU 1000-INICIO-EXIT
036600*
036700     PERFORM 2000-PROCESO
036800        THRU 2000-PROCESO-EXIT
036900*
037000     PERFORM 6000-FIN
037100        THRU 6000-FIN-EXIT
037200*
037300     STOP RUN
037400     .
037500******************************************************************
037600*                         1000-INICIO                            *
037700*   - ABRIR ARCHIVOS                                             *
037800*   - CARGAR TABLA DE MAPEO DE TIPOS DE TRANSACCION              *
037900******************************************************************
038000 1000-INICIO.
038100*
038200     OPEN INPUT  BK1-RAW-IMPORT
038300                 BK1-MAPEO-TIPOS
038400     OPEN OUTPUT BK1-ARCHIVO-TRABAJO
038500                 BK1-REPORTE-ERRORES
038600*
038700     PERFORM 1100-CARGAR-TABLA-MAPEO
038800        THRU 1100-CARGAR-TABLA-MAPEO-EXIT
038900*
039000     .
039100 1000-INICIO-EXIT.
039200     EXIT.
039300******************************************************************
039400*                    1100-CARGAR-TABLA-MAPEO                     *
039500******************************************************************
039600 1100-CARGAR-TABLA-MAPEO.
039700*
039800     SET NO-FIN-TABLA                TO TRUE
039900     SET IX-MAPEO                    TO 1
040000*
040100     PERFORM 1110-LEER-MAPEO
040200        THRU 1110-LEER-MAPEO-EXIT
040300       UNTIL FIN-TABLA
040400*
040500     IF  WS-MAPEO-TOTAL = ZERO
040600         PERFORM 9999-ABEND-FATAL
040700            THRU 9999-ABEND-FATAL-EXIT
040800     END-IF
040900*
041000     .
041100 1100-CARGAR-TABLA-MAPEO-EXIT.
041200     EXIT.
041300******************************************************************
041400*                       1110-LEER-MAPEO                          *
041500******************************************************************
041600 1110-LEER-MAPEO.
041700*
041800     READ BK1-MAPEO-TIPOS
041900         AT END
042000             SET FIN-TABLA            TO TRUE
042100         NOT AT END
042200             ADD 1                    TO WS-MAPEO-TOTAL
042300             MOVE BK1-MAPEO-RECORD    TO TB-MAPEO (IX-MAPEO)
042400             INSPECT TBM-ACTION-TEXT (IX-MAPEO)
042500                 CONVERTING
042600                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042700              TO 'abcdefghijklmnopqrstuvwxyz'
042800             INSPECT TBM-BROKER (IX-MAPEO)
042900                 CONVERTING
043000                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043100              TO 'abcdefghijklmnopqrstuvwxyz'
043200             SET IX-MAPEO             UP BY 1
043300             IF  WS-MAPEO-TOTAL NOT LESS 500
043400                 SET FIN-TABLA        TO TRUE
043500             END-IF
043600     END-READ
043700*
043800     .
043900 1110-LEER-MAPEO-EXIT.
044000     EXIT.
044100******************************************************************
044200*                         2000-PROCESO                           *
044300*   - CICLO PRINCIPAL SOBRE EL ARCHIVO CRUDO                     *
044400******************************************************************
044500 2000-PROCESO.
044600*
044700     SET NO-FIN-ARCHIVO               TO TRUE
044800*
044900     PERFORM 2100-LEER-REGISTRO
045000        THRU 2100-LEER-REGISTRO-EXIT
045100       UNTIL FIN-ARCHIVO
045200*
045300     .
045400 2000-PROCESO-EXIT.
045500     EXIT.
045600******************************************************************
045700*                      2100-LEER-REGISTRO                        *
045800******************************************************************
045900 2100-LEER-REGISTRO.
046000*
046100     READ BK1-RAW-IMPORT
046200         AT END
046300             SET FIN-ARCHIVO          TO TRUE
046400         NOT AT END
046500             ADD 1                    TO WS-ROW-NUM
046600             ADD 1                    TO WS-CONT-LEIDOS
046700             PERFORM 2200-PROCESAR-REGISTRO
046800                THRU 2200-PROCESAR-REGISTRO-EXIT
046900     END-READ
047000*
047100     .
047200 2100-LEER-REGISTRO-EXIT.
047300     EXIT.
047400******************************************************************
047500*                    2200-PROCESAR-REGISTRO                      *
047600*  SECUENCIA COMPLETA DE NORMALIZACION Y VALIDACION DE UN         *
047700*  RENGLON CRUDO, SEGUN EL FLUJO DE IMPORTACION.                  *
047800******************************************************************
047900 2200-PROCESAR-REGISTRO.
048000*
048100     SET NO-ENCONTRADO                TO TRUE
048200     MOVE 'N'                         TO WS-REGISTRO-ERROR
048300     INITIALIZE BK1-TRABAJO-RECORD
048400     MOVE 'N'                         TO WS-ES-OPCION
048500     MOVE SPACES                      TO WS-TIPO-OPCION
048600                                          WS-TICKER-OPCION
048700     MOVE ZERO                        TO WS-EXPIRACION-OPCION
048800                                          WS-STRIKE-OPCION
048900*
049000     PERFORM 3000-PARSEAR-FECHA
049100        THRU 3000-PARSEAR-FECHA-EXIT
049200*
049300     MOVE RAW-ACTION                  TO WS-ACCION-MIN
049400     INSPECT WS-ACCION-MIN CONVERTING
049500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049600      TO 'abcdefghijklmnopqrstuvwxyz'
049700*
049800     PERFORM 3100-DETECTAR-OPCION
049900        THRU 3100-DETECTAR-OPCION-EXIT
050000*
050100     PERFORM 3200-PARSEAR-CANTIDAD
050200        THRU 3200-PARSEAR-CANTIDAD-EXIT
050300*
050400     PERFORM 3300-EXTRAER-BROKER
050500        THRU 3300-EXTRAER-BROKER-EXIT
050600*
050700     PERFORM 3400-CLASIFICAR-ACCION
050800        THRU 3400-CLASIFICAR-ACCION-EXIT
050900*
051000     MOVE RAW-SYMBOL                  TO WS-SIMBOLO-MAY
051100     INSPECT WS-SIMBOLO-MAY CONVERTING
051200         'abcdefghijklmnopqrstuvwxyz'
051300      TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051400*
051500     PERFORM 3500-PARSEAR-OPCION
051600        THRU 3500-PARSEAR-OPCION-EXIT
051700*
051800     PERFORM 3600-DETERMINAR-INSTRUMENTO
051900        THRU 3600-DETERMINAR-INSTRUMENTO-EXIT
052000*
052100     MOVE RAW-ACCOUNT-NAME             TO WS-NOMBRE-CUENTA
052200*
052300     PERFORM 3700-PARSEAR-PRECIO-FEES
052400        THRU 3700-PARSEAR-PRECIO-FEES-EXIT
052500*
052600     PERFORM 3800-DETERMINAR-MONTO
052700        THRU 3800-DETERMINAR-MONTO-EXIT
052800*
052900     PERFORM 3900-VALIDAR-REGISTRO
053000        THRU 3900-VALIDAR-REGISTRO-EXIT
053100*
053200     PERFORM 4000-ESCRIBIR-DETALLE
053300        THRU 4000-ESCRIBIR-DETALLE-EXIT
053400*
053500     .
053600 2200-PROCESAR-REGISTRO-EXIT.
053700     EXIT.
053800******************************************************************
053900*   3000-PARSEAR-FECHA  -  ANALIZADOR DE FECHAS DE TEXTO LIBRE   *
054000*   HONRA "AS OF <FECHA>" Y PRUEBA FORMATOS EN ORDEN DE          *
054100*   PRECEDENCIA: AAAA-MM-DD, MM/DD/AAAA, DD/MM/AAAA, DD-MM-AAAA. *
054200******************************************************************
054300 3000-PARSEAR-FECHA.
054400*
054500     SET FECHA-NO-ES-VALIDA           TO TRUE
054600     MOVE ZERO                        TO WS-FECHA-RESULTADO
054700*
054800     IF  RAW-DATE = SPACES
054900         PERFORM 9000-REPORTAR-PROBLEMA
055000            THRU 9000-REPORTAR-PROBLEMA-EXIT
055100         MOVE ME-FECHA-REQUERIDA       TO WS-MENSAJE-PROBLEMA
055200         MOVE 'E'                      TO WS-SEVERIDAD-PROBLEMA
055300         PERFORM 9000-ESCRIBIR-PROBLEMA
055400            THRU 9000-ESCRIBIR-PROBLEMA-EXIT
055500     ELSE
055600         PERFORM 3010-LOCALIZAR-AS-OF
055700            THRU 3010-LOCALIZAR-AS-OF-EXIT
055800         PERFORM 3020-PROBAR-FORMATOS
055900            THRU 3020-PROBAR-FORMATOS-EXIT
056000         IF  FECHA-NO-ES-VALIDA
056100             MOVE ME-FECHA-INVALIDA    TO WS-MENSAJE-PROBLEMA
056200             MOVE 'E'                  TO WS-SEVERIDAD-PROBLEMA
056300             PERFORM 9000-ESCRIBIR-PROBLEMA
056400                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
056500         END-IF
056600     END-IF
056700*
056800     .
056900 3000-PARSEAR-FECHA-EXIT.
057000     EXIT.
057100******************************************************************
057200*   3010-LOCALIZAR-AS-OF  -  SI EXISTE "AS OF" SE ANALIZA LA     *
057300*   FECHA QUE LE SIGUE EN VEZ DE LA FECHA PRINCIPAL.             *
057400******************************************************************
057500 3010-LOCALIZAR-AS-OF.
057600*
057700     MOVE RAW-DATE                    TO WS-TEXTO-FECHA
057800     INSPECT WS-TEXTO-FECHA CONVERTING
057900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058000      TO 'abcdefghijklmnopqrstuvwxyz'
058100*
058200     MOVE ZERO                        TO WS-POS
058300     INSPECT WS-TEXTO-FECHA TALLYING WS-CONTADOR
058400         FOR ALL 'as of'
058500     IF  WS-CONTADOR > ZERO
058600         UNSTRING WS-TEXTO-FECHA DELIMITED BY 'as of'
058700             INTO WS-TEXTO-DESCARTE WS-TEXTO-FECHA-ASOF
058800         MOVE WS-TEXTO-FECHA-ASOF      TO WS-TEXTO-FECHA-USAR
058900     ELSE
059000         MOVE RAW-DATE                 TO WS-TEXTO-FECHA-USAR
059100     END-IF
059200*
059300     .
059400 3010-LOCALIZAR-AS-OF-EXIT.
059500     EXIT.
059600******************************************************************
059700*   3020-PROBAR-FORMATOS  -  PRUEBA LOS 4 FORMATOS ACEPTADOS     *
059800*   EN ORDEN DE PRECEDENCIA SOBRE EL TEXTO DE FECHA A USAR.      *
059900******************************************************************
060000 3020-PROBAR-FORMATOS.
060100*
060200     PERFORM 3021-FORMATO-AAAA-MM-DD
060300        THRU 3021-FORMATO-AAAA-MM-DD-EXIT
060400     IF  FECHA-ES-VALIDA
060500         GO TO 3020-PROBAR-FORMATOS-EXIT
060600     END-IF
060700*
060800     PERFORM 3022-FORMATO-MM-DD-AAAA
060900        THRU 3022-FORMATO-MM-DD-AAAA-EXIT
061000     IF  FECHA-ES-VALIDA
061100         GO TO 3020-PROBAR-FORMATOS-EXIT
061200     END-IF
061300*
061400     PERFORM 3023-FORMATO-DD-MM-AAAA
061500        THRU 3023-FORMATO-DD-MM-AAAA-EXIT
061600     IF  FECHA-ES-VALIDA
061700         GO TO 3020-PROBAR-FORMATOS-EXIT
061800     END-IF
061900*
062000*    09/10/2006 LTB - BK1-0130 - RASTREO DE RESPALDO: BUSCA UNA
062100*    FECHA AAAA-MM-DD EN CUALQUIER POSICION DEL TEXTO ORIGINAL
062200*    CUANDO NINGUN FORMATO CONOCIDO EMPIEZA EN LA COLUMNA 1.
062300     PERFORM 3025-BUSQUEDA-EXHAUSTIVA
062400        THRU 3025-BUSQUEDA-EXHAUSTIVA-EXIT
062500*
062600     .
062700 3020-PROBAR-FORMATOS-EXIT.
062800     EXIT.
062900******************************************************************
063000*   3025-BUSQUEDA-EXHAUSTIVA - RASTREO CARACTER POR CARACTER      *
063100*   DE UN PATRON AAAA-MM-DD DENTRO DEL TEXTO COMPLETO.            *
063200******************************************************************
063300 3025-BUSQUEDA-EXHAUSTIVA.                                        BK1-0130
063400*
063500     MOVE ZERO                          TO WS-POS
063600     PERFORM 3026-PROBAR-POSICION
063700        THRU 3026-PROBAR-POSICION-EXIT
063800       VARYING WS-POS FROM 1 BY 1
063900         UNTIL WS-POS > 21 OR FECHA-ES-VALIDA
064000*
064100     .
064200 3025-BUSQUEDA-EXHAUSTIVA-EXIT.
064300     EXIT.
064400******************************************************************
064500*                   3026-PROBAR-POSICION                         *
064600******************************************************************
064700 3026-PROBAR-POSICION.
064800*
064900     IF  WS-TEXTO-FECHA-USAR(WS-POS:4)    IS NUMERIC AND
065000         WS-TEXTO-FECHA-USAR(WS-POS + 4:1) = '-'            AND
065100         WS-TEXTO-FECHA-USAR(WS-POS + 7:1) = '-'            AND
065200         WS-TEXTO-FECHA-USAR(WS-POS + 5:2) IS NUMERIC AND
065300         WS-TEXTO-FECHA-USAR(WS-POS + 8:2) IS NUMERIC
065400         MOVE WS-TEXTO-FECHA-USAR(WS-POS:4)     TO WS-FECHA-AAAA
065500         MOVE WS-TEXTO-FECHA-USAR(WS-POS + 5:2) TO WS-FECHA-MM
065600         MOVE WS-TEXTO-FECHA-USAR(WS-POS + 8:2) TO WS-FECHA-DD
065700         PERFORM 3030-ARMAR-FECHA
065800            THRU 3030-ARMAR-FECHA-EXIT
065900     END-IF
066000*
066100*    08/22/2011 RHM - BK1-0131 - SI LA FORMA AAAA-MM-DD NO CUADRO BK1-0131
066200*    EN ESTA POSICION, SE PRUEBA LA FORMA N/N/AA(AA).             BK1-0131
066300     IF  NOT FECHA-ES-VALIDA
066400         PERFORM 3027-PROBAR-POSICION-SLASH
066500            THRU 3027-PROBAR-POSICION-SLASH-EXIT
066600     END-IF
066700*
066800*    05/03/2012 RHM - BK1-0132 - EL PROBADOR DE ARRIBA SOLO ACEPTABK1-0132
066900*    MES Y DIA DE 2 DIGITOS; AQUI SE PRUEBA AAAA-M-D (1 DIGITO).  BK1-0132
067000     IF  NOT FECHA-ES-VALIDA
067100         PERFORM 3028-PROBAR-POSICION-GUION
067200            THRU 3028-PROBAR-POSICION-GUION-EXIT
067300     END-IF
067400*
067500     .
067600 3026-PROBAR-POSICION-EXIT.
067700     EXIT.
067800******************************************************************
067900*  3027-PROBAR-POSICION-SLASH - FORMA N/N/AA(AA) EN LA POSICION   *
068000*  WS-POS, PARA FECHAS INCRUSTADAS FUERA DE LA COLUMNA 1.         *
068100*  08/22/2011 RHM - BK1-0131.                                    *
068200******************************************************************
068300 3027-PROBAR-POSICION-SLASH.
068400*
068500     MOVE SPACES                    TO WS-SLASH-PARTE-MES
068600     MOVE SPACES                    TO WS-SLASH-PARTE-DIA
068700     MOVE SPACES                    TO WS-SLASH-PARTE-ANO
068800     MOVE ZERO                      TO WS-SLASH-LEN-MES
068900     MOVE ZERO                      TO WS-SLASH-LEN-DIA
069000     MOVE ZERO                      TO WS-SLASH-LEN-ANO
069100*
069200     IF  WS-TEXTO-FECHA-USAR(WS-POS:1) NOT NUMERIC
069300         GO TO 3027-PROBAR-POSICION-SLASH-EXIT
069400     END-IF
069500*
069600     UNSTRING WS-TEXTO-FECHA-USAR(WS-POS:) DELIMITED BY '/' OR SPACE
069700         INTO WS-SLASH-PARTE-MES COUNT IN WS-SLASH-LEN-MES
069800              WS-SLASH-PARTE-DIA COUNT IN WS-SLASH-LEN-DIA
069900              WS-SLASH-PARTE-ANO COUNT IN WS-SLASH-LEN-ANO
070000*
070100     IF  WS-SLASH-LEN-MES < 1 OR WS-SLASH-LEN-MES > 2 OR
070200         WS-SLASH-LEN-DIA < 1 OR WS-SLASH-LEN-DIA > 2 OR
070300        (WS-SLASH-LEN-ANO NOT = 2 AND WS-SLASH-LEN-ANO NOT = 4)
070400         GO TO 3027-PROBAR-POSICION-SLASH-EXIT
070500     END-IF
070600*
070700     IF  WS-SLASH-PARTE-MES(1:WS-SLASH-LEN-MES) NOT NUMERIC OR
070800         WS-SLASH-PARTE-DIA(1:WS-SLASH-LEN-DIA) NOT NUMERIC OR
070900         WS-SLASH-PARTE-ANO(1:WS-SLASH-LEN-ANO) NOT NUMERIC
071000         GO TO 3027-PROBAR-POSICION-SLASH-EXIT
071100     END-IF
071200*
071300     MOVE WS-SLASH-PARTE-MES(1:WS-SLASH-LEN-MES) TO WS-FECHA-MM
071400     MOVE WS-SLASH-PARTE-DIA(1:WS-SLASH-LEN-DIA) TO WS-FECHA-DD
071500*
071600     IF  WS-SLASH-LEN-ANO = 4
071700         MOVE WS-SLASH-PARTE-ANO(1:4)    TO WS-FECHA-AAAA
071800     ELSE
071900         MOVE WS-SLASH-PARTE-ANO(1:2)    TO WS-FECHA-AA-2D
072000         COMPUTE WS-FECHA-AAAA = 2000 + WS-FECHA-AA-2D
072100     END-IF
072200*
072300     PERFORM 3030-ARMAR-FECHA
072400        THRU 3030-ARMAR-FECHA-EXIT
072500*
072600     .
072700 3027-PROBAR-POSICION-SLASH-EXIT.
072800     EXIT.
072900******************************************************************
073000*  3028-PROBAR-POSICION-GUION - FORMA AAAA-M-D (MES/DIA DE 1 O 2  *
073100*  DIGITOS) EN LA POSICION WS-POS, PUES 3026 SOLO RECONOCE LA     *
073200*  FORMA FIJA AAAA-MM-DD.  05/03/2012 RHM - BK1-0132.             *
073300******************************************************************
073400 3028-PROBAR-POSICION-GUION.
073500*
073600     MOVE SPACES                    TO WS-GUION-PARTE-MES
073700     MOVE SPACES                    TO WS-GUION-PARTE-DIA
073800     MOVE SPACES                    TO WS-GUION-PARTE-ANO
073900     MOVE ZERO                      TO WS-GUION-LEN-MES
074000     MOVE ZERO                      TO WS-GUION-LEN-DIA
074100     MOVE ZERO                      TO WS-GUION-LEN-ANO
074200*
074300     IF  WS-TEXTO-FECHA-USAR(WS-POS:4) NOT NUMERIC OR
074400         WS-TEXTO-FECHA-USAR(WS-POS + 4:1) NOT = '-'
074500         GO TO 3028-PROBAR-POSICION-GUION-EXIT
074600     END-IF
074700*
074800     MOVE WS-TEXTO-FECHA-USAR(WS-POS:4) TO WS-GUION-PARTE-ANO
074900     MOVE 4                             TO WS-GUION-LEN-ANO
075000*
075100     UNSTRING WS-TEXTO-FECHA-USAR(WS-POS + 5:) DELIMITED BY '-' OR SPACE
075200         INTO WS-GUION-PARTE-MES COUNT IN WS-GUION-LEN-MES
075300              WS-GUION-PARTE-DIA COUNT IN WS-GUION-LEN-DIA
075400*
075500     IF  WS-GUION-LEN-MES < 1 OR WS-GUION-LEN-MES > 2 OR
075600         WS-GUION-LEN-DIA < 1 OR WS-GUION-LEN-DIA > 2
075700         GO TO 3028-PROBAR-POSICION-GUION-EXIT
075800     END-IF
075900*
076000     IF  WS-GUION-PARTE-MES(1:WS-GUION-LEN-MES) NOT NUMERIC OR
076100         WS-GUION-PARTE-DIA(1:WS-GUION-LEN-DIA) NOT NUMERIC
076200         GO TO 3028-PROBAR-POSICION-GUION-EXIT
076300     END-IF
076400*
076500     MOVE WS-GUION-PARTE-ANO(1:4)                TO WS-FECHA-AAAA
076600     MOVE WS-GUION-PARTE-MES(1:WS-GUION-LEN-MES) TO WS-FECHA-MM
076700     MOVE WS-GUION-PARTE-DIA(1:WS-GUION-LEN-DIA) TO WS-FECHA-DD
076800*
076900     PERFORM 3030-ARMAR-FECHA
077000        THRU 3030-ARMAR-FECHA-EXIT
077100*
077200     .
077300 3028-PROBAR-POSICION-GUION-EXIT.
077400     EXIT.
077500******************************************************************
077600*                 3021-FORMATO-AAAA-MM-DD                        *
077700******************************************************************
077800 3021-FORMATO-AAAA-MM-DD.
077900*
078000     IF  WS-TEXTO-FECHA-USAR(5:1) = '-' AND
078100         WS-TEXTO-FECHA-USAR(8:1) = '-' AND
078200         WS-TEXTO-FECHA-USAR(1:4) IS NUMERIC
078300         MOVE WS-TEXTO-FECHA-USAR(1:4) TO WS-FECHA-AAAA
078400         MOVE WS-TEXTO-FECHA-USAR(6:2) TO WS-FECHA-MM
078500         MOVE WS-TEXTO-FECHA-USAR(9:2) TO WS-FECHA-DD
078600         PERFORM 3030-ARMAR-FECHA
078700            THRU 3030-ARMAR-FECHA-EXIT
078800     END-IF
078900*
079000     .
079100 3021-FORMATO-AAAA-MM-DD-EXIT.
079200     EXIT.
079300******************************************************************
079400*             3022-FORMATO-MM-DD-AAAA  (ESTILO E.U.A.)           *
079500******************************************************************
079600 3022-FORMATO-MM-DD-AAAA.
079700*
079800     IF  WS-TEXTO-FECHA-USAR(3:1) = '/' AND
079900         WS-TEXTO-FECHA-USAR(6:1) = '/'
080000         MOVE WS-TEXTO-FECHA-USAR(1:2) TO WS-FECHA-MM
080100         MOVE WS-TEXTO-FECHA-USAR(4:2) TO WS-FECHA-DD
080200         PERFORM 3024-RESOLVER-ANO
080300            THRU 3024-RESOLVER-ANO-EXIT
080400         PERFORM 3030-ARMAR-FECHA
080500            THRU 3030-ARMAR-FECHA-EXIT
080600     END-IF
080700*
080800     .
080900 3022-FORMATO-MM-DD-AAAA-EXIT.
081000     EXIT.
081100******************************************************************
081200*              3023-FORMATO-DD-MM-AAAA (Y DD-MM-AAAA)            *
081300******************************************************************
081400 3023-FORMATO-DD-MM-AAAA.
081500*
081600     IF  WS-TEXTO-FECHA-USAR(3:1) = '/' OR
081700         WS-TEXTO-FECHA-USAR(3:1) = '-'
081800         MOVE WS-TEXTO-FECHA-USAR(1:2) TO WS-FECHA-DD
081900         MOVE WS-TEXTO-FECHA-USAR(4:2) TO WS-FECHA-MM
082000         PERFORM 3024-RESOLVER-ANO
082100            THRU 3024-RESOLVER-ANO-EXIT
082200         PERFORM 3030-ARMAR-FECHA
082300            THRU 3030-ARMAR-FECHA-EXIT
082400     END-IF
082500*
082600     .
082700 3023-FORMATO-DD-MM-AAAA-EXIT.
082800     EXIT.
082900******************************************************************
083000*   3024-RESOLVER-ANO - AJUSTE Y2K: AA DE 2 DIGITOS SE ASUME 20XX *
083100******************************************************************
083200 3024-RESOLVER-ANO.
083300*
083400     IF  WS-TEXTO-FECHA-USAR(9:1) = SPACE OR
083500         WS-TEXTO-FECHA-USAR(9:1) = LOW-VALUE
083600         MOVE WS-TEXTO-FECHA-USAR(7:2) TO WS-FECHA-AA-2D
083700         COMPUTE WS-FECHA-AAAA = 2000 + WS-FECHA-AA-2D            BK1-0099
083800     ELSE
083900         MOVE WS-TEXTO-FECHA-USAR(7:4) TO WS-FECHA-AAAA
084000     END-IF
084100*
084200     .
084300 3024-RESOLVER-ANO-EXIT.
084400     EXIT.
084500******************************************************************
084600*        3030-ARMAR-FECHA - VALIDA Y COMPONE AAAAMMDD            *
084700******************************************************************
084800 3030-ARMAR-FECHA.
084900*
085000     IF  WS-FECHA-MM NOT NUMERIC OR WS-FECHA-DD NOT NUMERIC
085100         GO TO 3030-ARMAR-FECHA-EXIT
085200     END-IF
085300*
085400     IF  WS-FECHA-MM > ZERO AND WS-FECHA-MM < 13 AND
085500         WS-FECHA-DD > ZERO AND WS-FECHA-DD < 32
085600         COMPUTE WS-FECHA-RESULTADO =
085700                 (WS-FECHA-AAAA * 10000) +
085800                 (WS-FECHA-MM   * 100)   +
085900                  WS-FECHA-DD
086000         PERFORM 3031-VERIFICAR-FECHA-ARMADA
086100            THRU 3031-VERIFICAR-FECHA-ARMADA-EXIT
086200         IF  FECHA-ARMADA-LIMPIA
086300             SET FECHA-ES-VALIDA       TO TRUE
086400         END-IF
086500     END-IF
086600*
086700     .
086800 3030-ARMAR-FECHA-EXIT.
086900     EXIT.
087000******************************************************************
087100*     3031-VERIFICAR-FECHA-ARMADA - REVISA, CARACTER POR        *
087200*     CARACTER VIA LA REDEFINICION, QUE LA FECHA DE 8 DIGITOS    *
087300*     QUEDO BIEN COMPUESTA ANTES DE DARLA POR VALIDA.             *
087400******************************************************************
087500 3031-VERIFICAR-FECHA-ARMADA.
087600*
087700     MOVE 'S'                          TO WS-FECHA-ARMADA-LIMPIA-SW
087800     SET WS-I                          TO 1
087900*
088000     PERFORM 3032-REVISAR-UN-CARACTER
088100        THRU 3032-REVISAR-UN-CARACTER-EXIT
088200       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 8
088300*
088400     .
088500 3031-VERIFICAR-FECHA-ARMADA-EXIT.
088600     EXIT.
088700******************************************************************
088800*                 3032-REVISAR-UN-CARACTER                       *
088900******************************************************************
089000 3032-REVISAR-UN-CARACTER.
089100*
089200     IF  WS-FECHA-R-CARACTER (WS-I) NOT NUMERIC
089300         MOVE 'N'                      TO WS-FECHA-ARMADA-LIMPIA-SW
089400     END-IF
089500*
089600     .
089700 3032-REVISAR-UN-CARACTER-EXIT.
089800     EXIT.
089900******************************************************************
090000*  3100-DETECTAR-OPCION - ACCION CONTIENE INDICADOR DE OPCION    *
090100******************************************************************
090200 3100-DETECTAR-OPCION.
090300*
090400     MOVE 'N'                          TO WS-ES-OPCION
090500     MOVE ZERO                         TO WS-CONTADOR
090600     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'call'
090700     IF  WS-CONTADOR = ZERO
090800         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'put'
090900     END-IF
091000     IF  WS-CONTADOR = ZERO
091100         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
091200             FOR ALL 'option'
091300     END-IF
091400     IF  WS-CONTADOR = ZERO
091500         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'bto'
091600     END-IF
091700     IF  WS-CONTADOR = ZERO
091800         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'sto'
091900     END-IF
092000     IF  WS-CONTADOR = ZERO
092100         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'btc'
092200     END-IF
092300     IF  WS-CONTADOR = ZERO
092400         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'stc'
092500     END-IF
092600     IF  WS-CONTADOR = ZERO
092700         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
092800             FOR ALL 'exercise'
092900     END-IF
093000     IF  WS-CONTADOR = ZERO
093100         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
093200             FOR ALL 'assign'
093300     END-IF
093400     IF  WS-CONTADOR > ZERO
093500         MOVE 'Y'                      TO WS-ES-OPCION
093600         MOVE CT-INSTR-OPTION          TO WS-INSTR-TYPE
093700     END-IF
093800*
093900*    14/02/2001 JMV - FORZAR PRECIO Y MONTO A CERO EN VENCIMIENTOS
094000     MOVE ZERO                         TO WS-CONTADOR
094100     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'expir'
094200     IF  WS-CONTADOR = ZERO
094300         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
094400             FOR ALL 'worthless'
094500     END-IF
094600     IF  WS-CONTADOR > ZERO
094700         MOVE ZERO                     TO WS-PRICE WS-AMOUNT
094800         MOVE 'Y'                      TO WS-PRICE-OK
094900         MOVE 'Y'                      TO WS-AMOUNT-OK
095000     END-IF
095100*
095200     .
095300 3100-DETECTAR-OPCION-EXIT.
095400     EXIT.
095500******************************************************************
095600*   3200-PARSEAR-CANTIDAD  - SE NECESITA ANTES DE CLASIFICAR     *
095700*   LA ACCION (DIRECCION DE TRANSFERENCIA POR SIGNO).            *
095800******************************************************************
095900 3200-PARSEAR-CANTIDAD.
096000*
096100     MOVE RAW-QUANTITY                 TO WS-TEXTO-DECIMAL
096200     PERFORM 3210-LIMPIAR-DECIMAL
096300        THRU 3210-LIMPIAR-DECIMAL-EXIT
096400     MOVE WS-DECIMAL-VALIDO            TO WS-QUANTITY-OK
096500     IF  DECIMAL-ES-VALIDO
096600         MOVE WS-DECIMAL-RESULTADO     TO WS-QUANTITY
096700     END-IF
096800*
096900     .
097000 3200-PARSEAR-CANTIDAD-EXIT.
097100     EXIT.
097200******************************************************************
097300*  3210-LIMPIAR-DECIMAL - ANALIZADOR DECIMAL GENERICO. QUITA      *
097400*  $, EUROS Y COMAS; RECORTA; RECHAZA TEXTO NO NUMERICO.         *
097500******************************************************************
097600 3210-LIMPIAR-DECIMAL.
097700*
097800     MOVE 'N'                          TO WS-DECIMAL-VALIDO
097900     MOVE ZERO                         TO WS-DECIMAL-RESULTADO
098000     MOVE SPACES                       TO WS-TEXTO-DECIMAL-LIMPIO
098100*
098200     IF  WS-TEXTO-DECIMAL = SPACES
098300         GO TO 3210-LIMPIAR-DECIMAL-EXIT
098400     END-IF
098500*
098600     INSPECT WS-TEXTO-DECIMAL REPLACING ALL ',' BY SPACE
098700     INSPECT WS-TEXTO-DECIMAL REPLACING ALL '$' BY SPACE
098800     INSPECT WS-TEXTO-DECIMAL REPLACING ALL '€' BY SPACE          BK1-0131
098900*
099000     MOVE ZERO                         TO WS-J
099100     PERFORM 3211-COMPACTAR-CARACTER
099200        THRU 3211-COMPACTAR-CARACTER-EXIT
099300       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 18
099400*
099500     IF  WS-TEXTO-DECIMAL-LIMPIO = SPACES
099600         GO TO 3210-LIMPIAR-DECIMAL-EXIT
099700     END-IF
099800*
099900     MOVE 'N'                          TO WS-DEC-NEGATIVO
100000     IF  WS-TEXTO-DECIMAL-LIMPIO(1:1) = '-'
100100         MOVE 'Y'                      TO WS-DEC-NEGATIVO
100200         MOVE WS-TEXTO-DECIMAL-LIMPIO(2:17) TO WS-TEXTO-SIN-SIGNO
100300         MOVE WS-TEXTO-SIN-SIGNO        TO WS-TEXTO-DECIMAL-LIMPIO
100400     END-IF
100500*
100600     MOVE SPACES                       TO WS-PARTE-ENTERA
100700                                           WS-PARTE-DECIMAL
100800     UNSTRING WS-TEXTO-DECIMAL-LIMPIO DELIMITED BY '.'
100900         INTO WS-PARTE-ENTERA WS-PARTE-DECIMAL
101000*
101100     IF  WS-PARTE-ENTERA IS NOT NUMERIC
101200         GO TO 3210-LIMPIAR-DECIMAL-EXIT
101300     END-IF
101400     IF  WS-PARTE-DECIMAL NOT = SPACES AND
101500         WS-PARTE-DECIMAL IS NOT NUMERIC
101600         GO TO 3210-LIMPIAR-DECIMAL-EXIT
101700     END-IF
101800*
101900     MOVE WS-PARTE-ENTERA               TO WS-ENTERA-NUM
102000     INSPECT WS-PARTE-DECIMAL REPLACING ALL SPACE BY '0'
102100     MOVE WS-PARTE-DECIMAL               TO WS-DECIMAL-4
102200*
102300     COMPUTE WS-DECIMAL-RESULTADO ROUNDED =
102400             WS-ENTERA-NUM + (WS-DECIMAL-4 / 10000)
102500     IF  WS-DEC-NEGATIVO = 'Y'
102600         COMPUTE WS-DECIMAL-RESULTADO =
102700                 WS-DECIMAL-RESULTADO * -1
102800     END-IF
102900     MOVE 'Y'                           TO WS-DECIMAL-VALIDO
103000*
103100     .
103200 3210-LIMPIAR-DECIMAL-EXIT.
103300     EXIT.
103400******************************************************************
103500*               3211-COMPACTAR-CARACTER                          *
103600******************************************************************
103700 3211-COMPACTAR-CARACTER.
103800*
103900     IF  WS-DEC-CARACTER (WS-I) NOT = SPACE
104000         SET WS-J UP BY 1
104100         MOVE WS-DEC-CARACTER (WS-I)
104200             TO WS-TEXTO-DECIMAL-LIMPIO (WS-J:1)
104300     END-IF
104400*
104500     .
104600 3211-COMPACTAR-CARACTER-EXIT.
104700     EXIT.
104800******************************************************************
104900*   3300-EXTRAER-BROKER - "NOMBRE (CORREDOR)" -> CORREDOR ULTIMO *
105000*   PARENTESIS.                                                  *
105100******************************************************************
105200 3300-EXTRAER-BROKER.
105300*
105400     MOVE SPACES                       TO WS-BROKER
105500     MOVE 'N'                          TO WS-BROKER-CONOCIDO
105600*
105700     MOVE ZERO                         TO WS-CONTADOR
105800     INSPECT RAW-ACCOUNT-NAME TALLYING WS-CONTADOR
105900         FOR ALL '('
106000     IF  WS-CONTADOR > ZERO
106100         UNSTRING RAW-ACCOUNT-NAME DELIMITED BY '('
106200             INTO WS-TEXTO-DESCARTE WS-TEXTO-DESCARTE
106300                  WS-BROKER
106400         INSPECT WS-BROKER REPLACING ALL ')' BY SPACE
106500         MOVE 'Y'                      TO WS-BROKER-CONOCIDO
106600         INSPECT WS-BROKER CONVERTING
106700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
106800          TO 'abcdefghijklmnopqrstuvwxyz'
106900     END-IF
107000*
107100     .
107200 3300-EXTRAER-BROKER-EXIT.
107300     EXIT.
107400******************************************************************
107500*  3400-CLASIFICAR-ACCION - ESTANDARIZADOR DE TIPO DE            *
107600*  TRANSACCION. ORDEN: TABLA DE MAPEO, DIRECCION DE TRANSFEREN-  *
107700*  CIA, PALABRAS CLAVE DE OPCION, RESPALDO GENERICO.             *
107800******************************************************************
107900 3400-CLASIFICAR-ACCION.
108000*
108100     MOVE SPACES                       TO WS-TRN-TYPE
108200*
108300     IF  WS-ACCION-MIN = SPACES
108400         MOVE ME-ACCION-REQUERIDA      TO WS-MENSAJE-PROBLEMA
108500         MOVE 'E'                      TO WS-SEVERIDAD-PROBLEMA
108600         PERFORM 9000-ESCRIBIR-PROBLEMA
108700            THRU 9000-ESCRIBIR-PROBLEMA-EXIT
108800         GO TO 3400-CLASIFICAR-ACCION-EXIT
108900     END-IF
109000*
109100     PERFORM 3410-BUSCAR-TABLA-MAPEO
109200        THRU 3410-BUSCAR-TABLA-MAPEO-EXIT
109300*
109400     IF  WS-TRN-TYPE = 'transfer_in' OR WS-TRN-TYPE = 'transfer_out'
109500         IF  QUANTITY-PRESENTE
109600             IF  WS-QUANTITY < ZERO
109700                 MOVE 'transfer_out'   TO WS-TRN-TYPE
109800             ELSE
109900                 MOVE 'transfer_in'    TO WS-TRN-TYPE
110000             END-IF
110100         END-IF
110200         GO TO 3400-CLASIFICAR-ACCION-EXIT
110300     END-IF
110400*
110500     IF  WS-TRN-TYPE NOT = SPACES
110600         GO TO 3400-CLASIFICAR-ACCION-EXIT
110700     END-IF
110800*
110900     PERFORM 3420-PALABRAS-OPCION
111000        THRU 3420-PALABRAS-OPCION-EXIT
111100     IF  WS-TRN-TYPE NOT = SPACES
111200         GO TO 3400-CLASIFICAR-ACCION-EXIT
111300     END-IF
111400*
111500     IF  ES-OPCION
111600         PERFORM 3430-RESPALDO-OPCION
111700            THRU 3430-RESPALDO-OPCION-EXIT
111800         IF  WS-TRN-TYPE NOT = SPACES
111900             GO TO 3400-CLASIFICAR-ACCION-EXIT
112000         END-IF
112100     END-IF
112200*
112300     PERFORM 3440-RESPALDO-GENERICO
112400        THRU 3440-RESPALDO-GENERICO-EXIT
112500*
112600     .
112700 3400-CLASIFICAR-ACCION-EXIT.
112800     EXIT.
112900******************************************************************
113000*   3410-BUSCAR-TABLA-MAPEO - CORREDOR PRIMERO, LUEGO GENERAL    *
113100******************************************************************
113200 3410-BUSCAR-TABLA-MAPEO.
113300*
113400     IF  WS-BROKER-ES-CONOCIDO
113500         PERFORM 3411-ESCANEAR-MAPEO
113600            THRU 3411-ESCANEAR-MAPEO-EXIT
113700         VARYING IX-MAPEO FROM 1 BY 1
113800           UNTIL IX-MAPEO > WS-MAPEO-TOTAL OR WS-TRN-TYPE NOT = SPACES
113900     END-IF
114000*
114100     IF  WS-TRN-TYPE = SPACES
114200         PERFORM 3412-ESCANEAR-GENERAL
114300            THRU 3412-ESCANEAR-GENERAL-EXIT
114400         VARYING IX-MAPEO FROM 1 BY 1
114500           UNTIL IX-MAPEO > WS-MAPEO-TOTAL OR WS-TRN-TYPE NOT = SPACES
114600     END-IF
114700*
114800     .
114900 3410-BUSCAR-TABLA-MAPEO-EXIT.
115000     EXIT.
115100******************************************************************
115200*                   3411-ESCANEAR-MAPEO                          *
115300******************************************************************
115400 3411-ESCANEAR-MAPEO.
115500*
115600     IF  TBM-BROKER (IX-MAPEO) = WS-BROKER
115700         MOVE ZERO                     TO WS-CONTADOR
115800         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
115900             FOR ALL TBM-ACTION-TEXT (IX-MAPEO)
116000         IF  WS-CONTADOR > ZERO
116100             MOVE TBM-TRANS-TYPE (IX-MAPEO) TO WS-TRN-TYPE
116200         END-IF
116300     END-IF
116400*
116500     .
116600 3411-ESCANEAR-MAPEO-EXIT.
116700     EXIT.
116800******************************************************************
116900*                  3412-ESCANEAR-GENERAL                         *
117000******************************************************************
117100 3412-ESCANEAR-GENERAL.
117200*
117300     IF  TBM-BROKER (IX-MAPEO) = CT-GENERAL
117400         MOVE ZERO                     TO WS-CONTADOR
117500         INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
117600             FOR ALL TBM-ACTION-TEXT (IX-MAPEO)
117700         IF  WS-CONTADOR > ZERO
117800             MOVE TBM-TRANS-TYPE (IX-MAPEO) TO WS-TRN-TYPE
117900         END-IF
118000     END-IF
118100*
118200     .
118300 3412-ESCANEAR-GENERAL-EXIT.
118400     EXIT.
118500******************************************************************
118600*   3420-PALABRAS-OPCION - TABLA FIJA DE PALABRAS CLAVE DE        *
118700*   APERTURA/CIERRE DE OPCIONES.                                 *
118800******************************************************************
118900 3420-PALABRAS-OPCION.
119000*
119100     PERFORM 3421-PROBAR-BTO  THRU 3421-PROBAR-BTO-EXIT
119200     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
119300     PERFORM 3422-PROBAR-STO  THRU 3422-PROBAR-STO-EXIT
119400     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
119500     PERFORM 3423-PROBAR-BTC  THRU 3423-PROBAR-BTC-EXIT
119600     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
119700     PERFORM 3424-PROBAR-STC  THRU 3424-PROBAR-STC-EXIT
119800     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
119900     PERFORM 3425-PROBAR-EJERCICIO
120000        THRU 3425-PROBAR-EJERCICIO-EXIT
120100     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
120200     PERFORM 3426-PROBAR-ASIGNACION
120300        THRU 3426-PROBAR-ASIGNACION-EXIT
120400     IF  WS-TRN-TYPE NOT = SPACES GO TO 3420-PALABRAS-OPCION-EXIT END-IF
120500     PERFORM 3427-PROBAR-EXPIRACION
120600        THRU 3427-PROBAR-EXPIRACION-EXIT
120700*
120800     .
120900 3420-PALABRAS-OPCION-EXIT.
121000     EXIT.
121100******************************************************************
121200*                     3421-PROBAR-BTO                            *
121300******************************************************************
121400 3421-PROBAR-BTO.
121500*
121600     MOVE ZERO                         TO WS-CONTADOR
121700     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
121800         FOR ALL 'buy to open' 'bto' 'open buy' 'opening purchase'
121900     IF  WS-CONTADOR > ZERO
122000         MOVE 'buy_to_open'             TO WS-TRN-TYPE
122100     END-IF
122200*
122300     .
122400 3421-PROBAR-BTO-EXIT.
122500     EXIT.
122600******************************************************************
122700*                     3422-PROBAR-STO                            *
122800******************************************************************
122900 3422-PROBAR-STO.
123000*
123100     MOVE ZERO                         TO WS-CONTADOR
123200     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
123300         FOR ALL 'sell to open' 'sto' 'open sell' 'opening sale'
123400                 'option writing' 'write'                         BK1-0112
123500     IF  WS-CONTADOR > ZERO
123600         MOVE 'sell_to_open'            TO WS-TRN-TYPE
123700     END-IF
123800*
123900     .
124000 3422-PROBAR-STO-EXIT.
124100     EXIT.
124200******************************************************************
124300*                     3423-PROBAR-BTC                            *
124400******************************************************************
124500 3423-PROBAR-BTC.
124600*
124700     MOVE ZERO                         TO WS-CONTADOR
124800     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
124900         FOR ALL 'buy to close' 'btc' 'close buy' 'closing purchase'
125000     IF  WS-CONTADOR > ZERO
125100         MOVE 'buy_to_close'            TO WS-TRN-TYPE
125200     END-IF
125300*
125400     .
125500 3423-PROBAR-BTC-EXIT.
125600     EXIT.
125700******************************************************************
125800*                     3424-PROBAR-STC                            *
125900******************************************************************
126000 3424-PROBAR-STC.
126100*
126200     MOVE ZERO                         TO WS-CONTADOR
126300     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
126400         FOR ALL 'sell to close' 'stc' 'close sell' 'closing sale'
126500     IF  WS-CONTADOR > ZERO
126600         MOVE 'sell_to_close'           TO WS-TRN-TYPE
126700     END-IF
126800*
126900     .
127000 3424-PROBAR-STC-EXIT.
127100     EXIT.
127200******************************************************************
127300*                  3425-PROBAR-EJERCICIO                         *
127400******************************************************************
127500 3425-PROBAR-EJERCICIO.
127600*
127700     MOVE ZERO                         TO WS-CONTADOR
127800     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
127900         FOR ALL 'exercise' 'exercised'
128000     IF  WS-CONTADOR > ZERO
128100         MOVE 'option_exercise'         TO WS-TRN-TYPE
128200     END-IF
128300*
128400     .
128500 3425-PROBAR-EJERCICIO-EXIT.
128600     EXIT.
128700******************************************************************
128800*                  3426-PROBAR-ASIGNACION                        *
128900******************************************************************
129000 3426-PROBAR-ASIGNACION.
129100*
129200     MOVE ZERO                         TO WS-CONTADOR
129300     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
129400         FOR ALL 'assignment' 'assigned'
129500     IF  WS-CONTADOR > ZERO
129600         MOVE 'option_assignment'       TO WS-TRN-TYPE
129700     END-IF
129800*
129900     .
130000 3426-PROBAR-ASIGNACION-EXIT.
130100     EXIT.
130200******************************************************************
130300*                  3427-PROBAR-EXPIRACION                        *
130400******************************************************************
130500 3427-PROBAR-EXPIRACION.
130600*
130700     MOVE ZERO                         TO WS-CONTADOR
130800     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
130900         FOR ALL 'expiration' 'expired' 'worthless'
131000     IF  WS-CONTADOR > ZERO
131100         MOVE 'option_expiration'       TO WS-TRN-TYPE
131200     END-IF
131300*
131400     .
131500 3427-PROBAR-EXPIRACION-EXIT.
131600     EXIT.
131700******************************************************************
131800*   3430-RESPALDO-OPCION - SOLO SI SE MARCO COMO OPCION          *
131900******************************************************************
132000 3430-RESPALDO-OPCION.
132100*
132200     MOVE ZERO                         TO WS-CONTADOR
132300     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
132400         FOR ALL 'buy' 'purchase'
132500     IF  WS-CONTADOR > ZERO
132600         MOVE 'buy_to_open'             TO WS-TRN-TYPE
132700         GO TO 3430-RESPALDO-OPCION-EXIT
132800     END-IF
132900*
133000     MOVE ZERO                         TO WS-CONTADOR
133100     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'sell'
133200     IF  WS-CONTADOR > ZERO
133300         MOVE 'sell_to_close'           TO WS-TRN-TYPE
133400     END-IF
133500*
133600     .
133700 3430-RESPALDO-OPCION-EXIT.
133800     EXIT.
133900******************************************************************
134000*   3440-RESPALDO-GENERICO - ULTIMO RECURSO DE CLASIFICACION      *
134100******************************************************************
134200 3440-RESPALDO-GENERICO.
134300*
134400     MOVE ZERO                         TO WS-CONTADOR
134500     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'buy'
134600     IF  WS-CONTADOR > ZERO
134700         MOVE 'buy'                     TO WS-TRN-TYPE
134800         GO TO 3440-RESPALDO-GENERICO-EXIT
134900     END-IF
135000*
135100     MOVE ZERO                         TO WS-CONTADOR
135200     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'sell'
135300     IF  WS-CONTADOR > ZERO
135400         MOVE 'sell'                    TO WS-TRN-TYPE
135500         GO TO 3440-RESPALDO-GENERICO-EXIT
135600     END-IF
135700*
135800     MOVE ZERO                         TO WS-CONTADOR
135900     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'dividend'
136000     IF  WS-CONTADOR > ZERO
136100         MOVE 'dividend'                TO WS-TRN-TYPE
136200         GO TO 3440-RESPALDO-GENERICO-EXIT
136300     END-IF
136400*
136500     MOVE ZERO                         TO WS-CONTADOR
136600     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'interest'
136700     IF  WS-CONTADOR > ZERO
136800         MOVE 'interest'                TO WS-TRN-TYPE
136900         GO TO 3440-RESPALDO-GENERICO-EXIT
137000     END-IF
137100*
137200     MOVE ZERO                         TO WS-CONTADOR
137300     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'deposit'
137400     IF  WS-CONTADOR > ZERO
137500         MOVE 'deposit'                 TO WS-TRN-TYPE
137600         GO TO 3440-RESPALDO-GENERICO-EXIT
137700     END-IF
137800*
137900     MOVE ZERO                         TO WS-CONTADOR
138000     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'withdrawal'
138100     IF  WS-CONTADOR > ZERO
138200         MOVE 'withdrawal'              TO WS-TRN-TYPE
138300         GO TO 3440-RESPALDO-GENERICO-EXIT
138400     END-IF
138500*
138600     MOVE ZERO                         TO WS-CONTADOR
138700     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR
138800         FOR ALL 'transfer' 'journal'
138900     IF  WS-CONTADOR > ZERO
139000         IF  QUANTITY-PRESENTE AND WS-QUANTITY < ZERO
139100             MOVE 'transfer_out'        TO WS-TRN-TYPE
139200         ELSE
139300             MOVE 'transfer_in'         TO WS-TRN-TYPE
139400         END-IF
139500         GO TO 3440-RESPALDO-GENERICO-EXIT
139600     END-IF
139700*
139800     MOVE ZERO                         TO WS-CONTADOR
139900     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'fee'
140000     IF  WS-CONTADOR > ZERO
140100         MOVE 'fee'                     TO WS-TRN-TYPE
140200         GO TO 3440-RESPALDO-GENERICO-EXIT
140300     END-IF
140400*
140500     MOVE ZERO                         TO WS-CONTADOR
140600     INSPECT WS-ACCION-MIN TALLYING WS-CONTADOR FOR ALL 'split'
140700     IF  WS-CONTADOR > ZERO
140800         MOVE 'split'                   TO WS-TRN-TYPE
140900         GO TO 3440-RESPALDO-GENERICO-EXIT
141000     END-IF
141100*
141200     MOVE 'other'                       TO WS-TRN-TYPE
141300*
141400     .
141500 3440-RESPALDO-GENERICO-EXIT.
141600     EXIT.
141700******************************************************************
141800*  3500-PARSEAR-OPCION - EXTRAE TICKER/TIPO/EXPIRACION/STRIKE    *
141900*  DE SIMBOLO O DESCRIPCION. FORMATO OCC, DESCRIPCION, O         *
142000*  SIMBOLO DELIMITADO POR ESPACIOS.                              *
142100******************************************************************
142200 3500-PARSEAR-OPCION.
142300*
142400*    09/10/2006 LTB - BK1-0130 - SE GUARDA LA FECHA DE LA
142500*    TRANSACCION ANTES DE TOCAR 3030-ARMAR-FECHA, PUES ESTA
142600*    RUTINA Y SUS AREAS DE TRABAJO SE COMPARTEN CON EL ARMADO
142700*    DE LA FECHA DE EXPIRACION DE LA OPCION MAS ABAJO.
142800     MOVE WS-FECHA-RESULTADO            TO WS-FECHA-RESULTADO-GUARDADO
142900     MOVE WS-FECHA-VALIDA               TO WS-FECHA-VALIDA-GUARDADO
143000     IF  NOT ES-OPCION
143100         MOVE WS-SIMBOLO-MAY            TO WS-TICKER-OPCION
143200         GO TO 3500-PARSEAR-OPCION-EXIT
143300     END-IF
143400*
143500     PERFORM 3510-FORMATO-OCC
143600        THRU 3510-FORMATO-OCC-EXIT
143700     IF  WS-TICKER-OPCION NOT = SPACES
143800         GO TO 3500-PARSEAR-OPCION-EXIT
143900     END-IF
144000*
144100     PERFORM 3511-ESCANEAR-DESCRIPCION
144200        THRU 3511-ESCANEAR-DESCRIPCION-EXIT
144300     IF  WS-TIPO-OPCION NOT = SPACES OR
144400         DESC-STRIKE-ENCONTRADO        OR
144500         DESC-FECHA-ENCONTRADA
144600         MOVE WS-SIMBOLO-MAY            TO WS-TICKER-OPCION
144700         IF  WS-TIPO-OPCION = SPACES
144800             MOVE CT-TIPO-CALL           TO WS-TIPO-OPCION
144900         END-IF
145000         GO TO 3500-PARSEAR-OPCION-EXIT
145100     END-IF
145200     PERFORM 3540-SIMBOLO-DELIMITADO
145300        THRU 3540-SIMBOLO-DELIMITADO-EXIT
145400     IF  WS-TICKER-OPCION NOT = SPACES
145500         GO TO 3500-PARSEAR-OPCION-EXIT
145600     END-IF
145700*
145800     MOVE WS-SIMBOLO-MAY                TO WS-TICKER-OPCION
145900*
146000     IF  WS-TIPO-OPCION = SPACES
146100         MOVE CT-TIPO-CALL               TO WS-TIPO-OPCION
146200     END-IF
146300*
146400     .
146500 3500-PARSEAR-OPCION-EXIT.
146600     MOVE WS-FECHA-RESULTADO-GUARDADO   TO WS-FECHA-RESULTADO
146700     MOVE WS-FECHA-VALIDA-GUARDADO      TO WS-FECHA-VALIDA
146800     EXIT.
146900******************************************************************
147000*  3510-FORMATO-OCC - TICKER AAMMDD C|P SSSSSSSS (21 CARACTERES) *
147100******************************************************************
147200 3510-FORMATO-OCC.
147300*
147400     MOVE WS-SIMBOLO-MAY                TO WS-SIMBOLO-OCC
147500*
147600     IF  (WS-SIMBOLO-OCC(13:1) = 'C' OR WS-SIMBOLO-OCC(13:1) = 'P')
147700         AND WS-SIMBOLO-OCC(7:2)  IS NUMERIC
147800         AND WS-SIMBOLO-OCC(9:2)  IS NUMERIC
147900         AND WS-SIMBOLO-OCC(11:2) IS NUMERIC
148000         AND WS-SIMBOLO-OCC(14:8) IS NUMERIC
148100         MOVE WS-OCC-TICKER              TO WS-TICKER-OPCION
148200         COMPUTE WS-EXPIRACION-OPCION =
148300                 (2000 + WS-OCC-AA) * 10000 +
148400                 (WS-OCC-MM * 100)  +
148500                  WS-OCC-DD
148600         IF  WS-OCC-CP = 'C'
148700             MOVE CT-TIPO-CALL            TO WS-TIPO-OPCION
148800         ELSE
148900             MOVE CT-TIPO-PUT             TO WS-TIPO-OPCION
149000         END-IF
149100         COMPUTE WS-STRIKE-OPCION =
149200                 WS-OCC-STRIKE / 1000
149300     END-IF
149400*
149500     .
149600 3510-FORMATO-OCC-EXIT.
149700     EXIT.
149800******************************************************************
149900*  3511-ESCANEAR-DESCRIPCION - BUSCA CALL/PUT/EXP/$/STRIKE EN    *
150000*  RAW-DESCRIPTION (OBSERVACION DEL CLIENTE) CUANDO EL SIMBOLO   *
150100*  NO VINO EN FORMATO OCC.  09/10/2006 LTB - BK1-0130.           *
150200******************************************************************
150300 3511-ESCANEAR-DESCRIPCION.
150400*
150500     MOVE 'N'                           TO WS-DESC-STRIKE-SW
150600     MOVE 'N'                           TO WS-DESC-FECHA-SW
150700     MOVE SPACES                        TO WS-DESCRIPCION-MIN
150800     MOVE RAW-DESCRIPTION               TO WS-DESCRIPCION-MIN
150900     INSPECT WS-DESCRIPCION-MIN
151000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
151100                 TO 'abcdefghijklmnopqrstuvwxyz'
151200*
151300*    LA OBSERVACION SOLO SE EXAMINA SI TRAE UNA DE LAS PALABRAS
151400*    CLAVE DE OPCION; DE LO CONTRARIO SE DEJA INTACTA PARA
151500*    WK-NOTES Y EL SIMBOLO DELIMITADO POR ESPACIOS DECIDE.
151600     MOVE ZERO                          TO WS-CONTADOR
151700     INSPECT WS-DESCRIPCION-MIN TALLYING WS-CONTADOR
151800         FOR ALL 'call' ALL 'put' ALL 'exp' ALL '$' ALL 'strike'
151900     IF  WS-CONTADOR = ZERO
152000         GO TO 3511-ESCANEAR-DESCRIPCION-EXIT
152100     END-IF
152200*
152300     MOVE ZERO                          TO WS-DESC-I
152400     UNSTRING WS-DESCRIPCION-MIN DELIMITED BY SPACE
152500         INTO WS-DESC-PALABRA(1)  WS-DESC-PALABRA(2)
152600              WS-DESC-PALABRA(3)  WS-DESC-PALABRA(4)
152700              WS-DESC-PALABRA(5)  WS-DESC-PALABRA(6)
152800              WS-DESC-PALABRA(7)  WS-DESC-PALABRA(8)
152900              WS-DESC-PALABRA(9)  WS-DESC-PALABRA(10)
153000*
153100     PERFORM 3512-BUSCAR-TIPO-DESC
153200        THRU 3512-BUSCAR-TIPO-DESC-EXIT
153300*
153400     PERFORM 3514-BUSCAR-STRIKE-DESC
153500        THRU 3514-BUSCAR-STRIKE-DESC-EXIT
153600     PERFORM 3518-BUSCAR-EXPIRACION-DESC
153700        THRU 3518-BUSCAR-EXPIRACION-DESC-EXIT
153800*
153900     .
154000 3511-ESCANEAR-DESCRIPCION-EXIT.
154100     EXIT.
154200******************************************************************
154300*  3512-BUSCAR-TIPO-DESC - BUSCA "CALL"/"PUT" PALABRA POR PALABRA *
154400*  EN LA OBSERVACION YA TOKENIZADA.                                *
154500******************************************************************
154600 3512-BUSCAR-TIPO-DESC.
154700*
154800     PERFORM 3513-PROBAR-PALABRA-CP
154900        THRU 3513-PROBAR-PALABRA-CP-EXIT
155000       VARYING WS-DESC-I FROM 1 BY 1
155100         UNTIL WS-DESC-I > 10
155200*
155300     .
155400 3512-BUSCAR-TIPO-DESC-EXIT.
155500     EXIT.
155600******************************************************************
155700*  3513-PROBAR-PALABRA-CP - PALABRA IGUAL A "CALL" O "PUT"        *
155800******************************************************************
155900 3513-PROBAR-PALABRA-CP.
156000*
156100     IF  WS-DESC-PALABRA(WS-DESC-I) = 'call'
156200         MOVE CT-TIPO-CALL               TO WS-TIPO-OPCION
156300     END-IF
156400     IF  WS-DESC-PALABRA(WS-DESC-I) = 'put'
156500         MOVE CT-TIPO-PUT                TO WS-TIPO-OPCION
156600     END-IF
156700*
156800     .
156900 3513-PROBAR-PALABRA-CP-EXIT.
157000     EXIT.
157100******************************************************************
157200*  3514-BUSCAR-STRIKE-DESC - PRIORIDAD: $N(.N), "N STRIKE/PUT/   *
157300*  CALL", NUMERO SUELTO.                                         *
157400******************************************************************
157500 3514-BUSCAR-STRIKE-DESC.
157600*
157700     PERFORM 3515-PROBAR-PALABRA-DOLAR
157800        THRU 3515-PROBAR-PALABRA-DOLAR-EXIT
157900       VARYING WS-DESC-I FROM 1 BY 1
158000         UNTIL WS-DESC-I > 10 OR DESC-STRIKE-ENCONTRADO
158100*
158200     IF  NOT DESC-STRIKE-ENCONTRADO
158300         PERFORM 3516-PROBAR-PALABRA-CLAVE
158400            THRU 3516-PROBAR-PALABRA-CLAVE-EXIT
158500           VARYING WS-DESC-I FROM 1 BY 1
158600             UNTIL WS-DESC-I > 10 OR DESC-STRIKE-ENCONTRADO
158700     END-IF
158800*
158900     IF  NOT DESC-STRIKE-ENCONTRADO
159000         PERFORM 3517-PROBAR-PALABRA-NUMERICA
159100            THRU 3517-PROBAR-PALABRA-NUMERICA-EXIT
159200           VARYING WS-DESC-I FROM 1 BY 1
159300             UNTIL WS-DESC-I > 10 OR DESC-STRIKE-ENCONTRADO
159400     END-IF
159500*
159600     .
159700 3514-BUSCAR-STRIKE-DESC-EXIT.
159800     EXIT.
159900******************************************************************
160000*  3515-PROBAR-PALABRA-DOLAR - PALABRA QUE EMPIEZA CON $         *
160100******************************************************************
160200 3515-PROBAR-PALABRA-DOLAR.
160300*
160400     IF  WS-DESC-PALABRA(WS-DESC-I)(1:1) = '$'
160500         MOVE WS-DESC-PALABRA(WS-DESC-I) TO WS-TEXTO-DECIMAL
160600         PERFORM 3210-LIMPIAR-DECIMAL
160700            THRU 3210-LIMPIAR-DECIMAL-EXIT
160800         IF  DECIMAL-ES-VALIDO
160900             MOVE WS-DECIMAL-RESULTADO   TO WS-STRIKE-OPCION
161000             SET DESC-STRIKE-ENCONTRADO  TO TRUE
161100         END-IF
161200     END-IF
161300*
161400     .
161500 3515-PROBAR-PALABRA-DOLAR-EXIT.
161600     EXIT.
161700******************************************************************
161800*  3516-PROBAR-PALABRA-CLAVE - NUMERO SEGUIDO DE STRIKE/PUT/CALL *
161900******************************************************************
162000 3516-PROBAR-PALABRA-CLAVE.
162100*
162200     IF  WS-DESC-I < 10 AND
162300        (WS-DESC-PALABRA(WS-DESC-I + 1) = 'strike' OR
162400         WS-DESC-PALABRA(WS-DESC-I + 1) = 'put'    OR
162500         WS-DESC-PALABRA(WS-DESC-I + 1) = 'call')
162600         MOVE WS-DESC-PALABRA(WS-DESC-I) TO WS-TEXTO-DECIMAL
162700         PERFORM 3210-LIMPIAR-DECIMAL
162800            THRU 3210-LIMPIAR-DECIMAL-EXIT
162900         IF  DECIMAL-ES-VALIDO
163000             MOVE WS-DECIMAL-RESULTADO   TO WS-STRIKE-OPCION
163100             SET DESC-STRIKE-ENCONTRADO  TO TRUE
163200         END-IF
163300     END-IF
163400*
163500     .
163600 3516-PROBAR-PALABRA-CLAVE-EXIT.
163700     EXIT.
163800******************************************************************
163900*  3517-PROBAR-PALABRA-NUMERICA - PRIMER NUMERO SUELTO EN LA     *
164000*  OBSERVACION, USADO COMO STRIKE DE ULTIMO RECURSO.             *
164100******************************************************************
164200 3517-PROBAR-PALABRA-NUMERICA.
164300*
164400     IF  WS-DESC-PALABRA(WS-DESC-I) NOT = SPACES
164500         MOVE WS-DESC-PALABRA(WS-DESC-I) TO WS-TEXTO-DECIMAL
164600         PERFORM 3210-LIMPIAR-DECIMAL
164700            THRU 3210-LIMPIAR-DECIMAL-EXIT
164800         IF  DECIMAL-ES-VALIDO
164900             MOVE WS-DECIMAL-RESULTADO   TO WS-STRIKE-OPCION
165000             SET DESC-STRIKE-ENCONTRADO  TO TRUE
165100         END-IF
165200     END-IF
165300*
165400     .
165500 3517-PROBAR-PALABRA-NUMERICA-EXIT.
165600     EXIT.
165700******************************************************************
165800*  3518-BUSCAR-EXPIRACION-DESC - PRIORIDAD: "EXP M/D/AA(AA)",    *
165900*  PRIMERA FECHA M/D/AA(AA) SUELTA.                              *
166000******************************************************************
166100 3518-BUSCAR-EXPIRACION-DESC.
166200*
166300     PERFORM 3519-PROBAR-PALABRA-EXP
166400        THRU 3519-PROBAR-PALABRA-EXP-EXIT
166500       VARYING WS-DESC-I FROM 1 BY 1
166600         UNTIL WS-DESC-I > 10 OR DESC-FECHA-ENCONTRADA
166700*
166800     IF  NOT DESC-FECHA-ENCONTRADA
166900         PERFORM 3520-PROBAR-PALABRA-FECHA
167000            THRU 3520-PROBAR-PALABRA-FECHA-EXIT
167100           VARYING WS-DESC-I FROM 1 BY 1
167200             UNTIL WS-DESC-I > 10 OR DESC-FECHA-ENCONTRADA
167300     END-IF
167400*
167500     .
167600 3518-BUSCAR-EXPIRACION-DESC-EXIT.
167700     EXIT.
167800******************************************************************
167900*  3519-PROBAR-PALABRA-EXP - PALABRA "EXP" SEGUIDA DE FECHA      *
168000******************************************************************
168100 3519-PROBAR-PALABRA-EXP.
168200*
168300     IF  WS-DESC-PALABRA(WS-DESC-I) = 'exp' AND
168400         WS-DESC-I < 10
168500         MOVE WS-DESC-PALABRA(WS-DESC-I + 1) TO WS-DESC-PALABRA-FECHA
168600         PERFORM 3521-DESCOMPONER-FECHA-PALABRA
168700            THRU 3521-DESCOMPONER-FECHA-PALABRA-EXIT
168800     END-IF
168900*
169000     .
169100 3519-PROBAR-PALABRA-EXP-EXIT.
169200     EXIT.
169300******************************************************************
169400*  3520-PROBAR-PALABRA-FECHA - PRIMERA PALABRA CON FORMA DE      *
169500*  FECHA M/D/AA(AA), SIN DEPENDER DE LA PALABRA "EXP".           *
169600******************************************************************
169700 3520-PROBAR-PALABRA-FECHA.
169800*
169900     IF  WS-DESC-PALABRA(WS-DESC-I) NOT = SPACES
170000         MOVE WS-DESC-PALABRA(WS-DESC-I)     TO WS-DESC-PALABRA-FECHA
170100         PERFORM 3521-DESCOMPONER-FECHA-PALABRA
170200            THRU 3521-DESCOMPONER-FECHA-PALABRA-EXIT
170300     END-IF
170400*
170500     .
170600 3520-PROBAR-PALABRA-FECHA-EXIT.
170700     EXIT.
170800******************************************************************
170900*  3521-DESCOMPONER-FECHA-PALABRA - PARTE WS-DESC-PALABRA-FECHA  *
171000*  EN MES/DIA/ANO POR EL SEPARADOR "/" Y ARMA LA FECHA CON       *
171100*  3030-ARMAR-FECHA.  IGNORA PALABRAS SIN ESA FORMA.             *
171200******************************************************************
171300 3521-DESCOMPONER-FECHA-PALABRA.
171400*
171500     MOVE SPACES                    TO WS-DESC-PARTE-MES
171600     MOVE SPACES                    TO WS-DESC-PARTE-DIA
171700     MOVE SPACES                    TO WS-DESC-PARTE-ANO
171800     MOVE ZERO                      TO WS-DESC-LEN-MES
171900     MOVE ZERO                      TO WS-DESC-LEN-DIA
172000     MOVE ZERO                      TO WS-DESC-LEN-ANO
172100*
172200     UNSTRING WS-DESC-PALABRA-FECHA DELIMITED BY '/' OR SPACE
172300         INTO WS-DESC-PARTE-MES COUNT IN WS-DESC-LEN-MES
172400              WS-DESC-PARTE-DIA COUNT IN WS-DESC-LEN-DIA
172500              WS-DESC-PARTE-ANO COUNT IN WS-DESC-LEN-ANO
172600*
172700     IF  WS-DESC-LEN-MES = 0 OR WS-DESC-LEN-DIA = 0 OR
172800         WS-DESC-LEN-ANO = 0
172900         GO TO 3521-DESCOMPONER-FECHA-PALABRA-EXIT
173000     END-IF
173100*
173200     IF  WS-DESC-PARTE-MES(1:WS-DESC-LEN-MES) NOT NUMERIC OR
173300         WS-DESC-PARTE-DIA(1:WS-DESC-LEN-DIA) NOT NUMERIC OR
173400         WS-DESC-PARTE-ANO(1:WS-DESC-LEN-ANO) NOT NUMERIC
173500         GO TO 3521-DESCOMPONER-FECHA-PALABRA-EXIT
173600     END-IF
173700*
173800     MOVE WS-DESC-PARTE-MES(1:WS-DESC-LEN-MES) TO WS-FECHA-MM
173900     MOVE WS-DESC-PARTE-DIA(1:WS-DESC-LEN-DIA) TO WS-FECHA-DD
174000*
174100     IF  WS-DESC-LEN-ANO = 4
174200         MOVE WS-DESC-PARTE-ANO(1:4)     TO WS-FECHA-AAAA
174300     ELSE
174400         IF  WS-DESC-LEN-ANO = 2
174500             MOVE WS-DESC-PARTE-ANO(1:2) TO WS-FECHA-AA-2D
174600             COMPUTE WS-FECHA-AAAA = 2000 + WS-FECHA-AA-2D
174700         ELSE
174800             GO TO 3521-DESCOMPONER-FECHA-PALABRA-EXIT
174900         END-IF
175000     END-IF
175100*
175200     PERFORM 3030-ARMAR-FECHA
175300        THRU 3030-ARMAR-FECHA-EXIT
175400     IF  FECHA-ES-VALIDA
175500         MOVE WS-FECHA-RESULTADO         TO WS-EXPIRACION-OPCION
175600         SET DESC-FECHA-ENCONTRADA       TO TRUE
175700     END-IF
175800*
175900     .
176000 3521-DESCOMPONER-FECHA-PALABRA-EXIT.
176100     EXIT.
176200******************************************************************
176300*  3540-SIMBOLO-DELIMITADO - "TICKER MM/DD/AAAA STRIKE C"        *
176400******************************************************************
176500 3540-SIMBOLO-DELIMITADO.
176600*
176700     MOVE ZERO                          TO WS-CONTADOR
176800     INSPECT WS-SIMBOLO-MAY TALLYING WS-CONTADOR FOR ALL SPACE
176900     IF  WS-CONTADOR < 2
177000         GO TO 3540-SIMBOLO-DELIMITADO-EXIT
177100     END-IF
177200*
177300     UNSTRING WS-SIMBOLO-MAY DELIMITED BY SPACE
177400         INTO WS-SD-PARTE1 WS-SD-PARTE2 WS-SD-PARTE3 WS-SD-PARTE4
177500*
177600     IF  WS-SD-PARTE1 = SPACES
177700         GO TO 3540-SIMBOLO-DELIMITADO-EXIT
177800     END-IF
177900*
178000     MOVE WS-SD-PARTE1                  TO WS-TICKER-OPCION
178100*
178200     IF  WS-SD-PARTE2(3:1) = '/'
178300         MOVE WS-SD-PARTE2(1:2)          TO WS-FECHA-MM
178400         MOVE WS-SD-PARTE2(4:2)          TO WS-FECHA-DD
178500         MOVE WS-SD-PARTE2(7:4)          TO WS-FECHA-AAAA
178600         PERFORM 3030-ARMAR-FECHA
178700            THRU 3030-ARMAR-FECHA-EXIT
178800         IF  FECHA-ES-VALIDA
178900             MOVE WS-FECHA-RESULTADO     TO WS-EXPIRACION-OPCION
179000         END-IF
179100     END-IF
179200*
179300     MOVE WS-SD-PARTE3                   TO WS-TEXTO-DECIMAL
179400     PERFORM 3210-LIMPIAR-DECIMAL
179500        THRU 3210-LIMPIAR-DECIMAL-EXIT
179600     IF  DECIMAL-ES-VALIDO
179700         MOVE WS-DECIMAL-RESULTADO       TO WS-STRIKE-OPCION
179800     END-IF
179900*
180000     IF  WS-SD-PARTE4 = 'C' OR WS-SD-PARTE4 = 'CALL'
180100         MOVE CT-TIPO-CALL                TO WS-TIPO-OPCION
180200     END-IF
180300     IF  WS-SD-PARTE4 = 'P' OR WS-SD-PARTE4 = 'PUT'
180400         MOVE CT-TIPO-PUT                 TO WS-TIPO-OPCION
180500     END-IF
180600*
180700     .
180800 3540-SIMBOLO-DELIMITADO-EXIT.
180900     EXIT.
181000******************************************************************
181100*  3600-DETERMINAR-INSTRUMENTO - TIPO EXPLICITO, O DEFECTO        *
181200*  'STOCK' CUANDO HAY SIMBOLO.                                    *
181300******************************************************************
181400 3600-DETERMINAR-INSTRUMENTO.
181500*
181600     MOVE 'N'                            TO WS-TIENE-SIMBOLO
181700     IF  WS-TICKER-OPCION NOT = SPACES
181800         MOVE 'Y'                        TO WS-TIENE-SIMBOLO
181900     END-IF
182000*
182100*    14/04/2012 RHM - BK1-0134 - LA ADVERTENCIA DE SIMBOLO
182200*    RECOMENDADO SE PRUEBA AQUI, ANTES DE RAMIFICAR POR EL TIPO
182300*    DE INSTRUMENTO, PARA QUE TAMBIEN SALGA CUANDO RAW-INSTR-TYPE
182400*    VIENE EN BLANCO (ANTES EL GO TO DE ESE CASO LA SALTABA).
182500     IF  NOT TIENE-SIMBOLO
182600         MOVE WS-TRN-TYPE                  TO WS-TEXTO-DESCARTE
182700         IF  WS-TRN-TYPE NOT = 'deposit'    AND
182800             WS-TRN-TYPE NOT = 'withdrawal' AND
182900             WS-TRN-TYPE NOT = 'fee'         AND
183000             WS-TRN-TYPE NOT = 'interest'
183100             MOVE ME-SIMBOLO-RECOMENDADO     TO WS-MENSAJE-PROBLEMA
183200             MOVE 'W'                        TO WS-SEVERIDAD-PROBLEMA
183300             PERFORM 9000-ESCRIBIR-PROBLEMA
183400                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
183500         END-IF
183600     END-IF
183700*
183800     IF  ES-OPCION
183900         MOVE CT-INSTR-OPTION             TO WS-INSTR-TYPE
184000         GO TO 3600-DETERMINAR-INSTRUMENTO-EXIT
184100     END-IF
184200*
184300     IF  RAW-INSTR-TYPE = SPACES
184400         IF  TIENE-SIMBOLO
184500             MOVE CT-INSTR-STOCK           TO WS-INSTR-TYPE
184600             MOVE ME-TIPO-INSTR-DEFECTO     TO WS-MENSAJE-PROBLEMA
184700             MOVE 'W'                       TO WS-SEVERIDAD-PROBLEMA
184800             PERFORM 9000-ESCRIBIR-PROBLEMA
184900                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
185000         END-IF
185100         GO TO 3600-DETERMINAR-INSTRUMENTO-EXIT
185200     END-IF
185300*
185400     IF  RAW-INSTR-TYPE = CT-INSTR-STOCK  OR
185500         RAW-INSTR-TYPE = CT-INSTR-ETF    OR
185600         RAW-INSTR-TYPE = CT-INSTR-OPTION OR
185700         RAW-INSTR-TYPE = CT-INSTR-CASH   OR
185800         RAW-INSTR-TYPE = CT-INSTR-OTHER
185900         MOVE RAW-INSTR-TYPE              TO WS-INSTR-TYPE
186000     ELSE
186100         MOVE ME-TIPO-INSTR-INVALIDO       TO WS-MENSAJE-PROBLEMA
186200         MOVE 'E'                          TO WS-SEVERIDAD-PROBLEMA
186300         PERFORM 9000-ESCRIBIR-PROBLEMA
186400            THRU 9000-ESCRIBIR-PROBLEMA-EXIT
186500     END-IF
186600*
186700     .
186800 3600-DETERMINAR-INSTRUMENTO-EXIT.
186900     EXIT.
187000******************************************************************
187100*   3700-PARSEAR-PRECIO-FEES                                      *
187200******************************************************************
187300 3700-PARSEAR-PRECIO-FEES.
187400*
187500     IF  NOT PRICE-PRESENTE
187600         MOVE RAW-PRICE                   TO WS-TEXTO-DECIMAL
187700         PERFORM 3210-LIMPIAR-DECIMAL
187800            THRU 3210-LIMPIAR-DECIMAL-EXIT
187900         MOVE WS-DECIMAL-VALIDO            TO WS-PRICE-OK
188000         IF  DECIMAL-ES-VALIDO
188100             MOVE WS-DECIMAL-RESULTADO     TO WS-PRICE
188200         END-IF
188300     END-IF
188400*
188500     MOVE RAW-FEES                        TO WS-TEXTO-DECIMAL
188600     PERFORM 3210-LIMPIAR-DECIMAL
188700        THRU 3210-LIMPIAR-DECIMAL-EXIT
188800     IF  DECIMAL-ES-VALIDO
188900         MOVE WS-DECIMAL-RESULTADO          TO WS-FEES
189000     ELSE
189100         MOVE ZERO                          TO WS-FEES
189200     END-IF
189300*
189400     .
189500 3700-PARSEAR-PRECIO-FEES-EXIT.
189600     EXIT.
189700******************************************************************
189800*  3800-DETERMINAR-MONTO - MONTO EXPLICITO, O CALCULADO PARA     *
189900*  BUY/SELL = CANTIDAD * PRECIO +/- COMISION.                    *
190000******************************************************************
190100 3800-DETERMINAR-MONTO.
190200*
190300     IF  NOT AMOUNT-PRESENTE
190400         MOVE RAW-AMOUNT                    TO WS-TEXTO-DECIMAL
190500         PERFORM 3210-LIMPIAR-DECIMAL
190600            THRU 3210-LIMPIAR-DECIMAL-EXIT
190700         MOVE WS-DECIMAL-VALIDO              TO WS-AMOUNT-OK
190800         IF  DECIMAL-ES-VALIDO
190900             MOVE WS-DECIMAL-RESULTADO        TO WS-AMOUNT
191000         END-IF
191100     END-IF
191200*
191300     IF  NOT AMOUNT-PRESENTE AND
191400         (WS-TRN-TYPE = 'buy' OR WS-TRN-TYPE = 'sell') AND
191500         QUANTITY-PRESENTE AND PRICE-PRESENTE
191600*        14/02/2001 JMV - VENTA RESTA COMISION, COMPRA LA SUMA
191700         COMPUTE WS-AMOUNT ROUNDED = WS-QUANTITY * WS-PRICE       BK1-0103
191800         IF  WS-TRN-TYPE = 'buy'
191900             ADD WS-FEES                     TO WS-AMOUNT
192000         ELSE
192100             SUBTRACT WS-FEES FROM WS-AMOUNT
192200         END-IF
192300         MOVE 'Y'                            TO WS-AMOUNT-OK
192400     END-IF
192500*
192600     .
192700 3800-DETERMINAR-MONTO-EXIT.
192800     EXIT.
192900******************************************************************
193000*  3900-VALIDAR-REGISTRO - REGLAS DE VALIDACION POR TIPO          *
193100******************************************************************
193200 3900-VALIDAR-REGISTRO.
193300*
193400     IF  WS-NOMBRE-CUENTA = SPACES
193500         MOVE ME-CUENTA-REQUERIDA          TO WS-MENSAJE-PROBLEMA
193600         MOVE 'E'                          TO WS-SEVERIDAD-PROBLEMA
193700         PERFORM 9000-ESCRIBIR-PROBLEMA
193800            THRU 9000-ESCRIBIR-PROBLEMA-EXIT
193900     END-IF
194000*
194100     IF  WS-TRN-TYPE = 'buy' OR WS-TRN-TYPE = 'sell'
194200         IF  NOT QUANTITY-PRESENTE
194300             MOVE ME-CANTIDAD-REQUERIDA     TO WS-MENSAJE-PROBLEMA
194400             MOVE 'E'                       TO WS-SEVERIDAD-PROBLEMA
194500             PERFORM 9000-ESCRIBIR-PROBLEMA
194600                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
194700         END-IF
194800         IF  NOT PRICE-PRESENTE
194900             MOVE ME-PRECIO-REQUERIDO       TO WS-MENSAJE-PROBLEMA
195000             MOVE 'E'                       TO WS-SEVERIDAD-PROBLEMA
195100             PERFORM 9000-ESCRIBIR-PROBLEMA
195200                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
195300         END-IF
195400     END-IF
195500*
195600     IF  WS-TRN-TYPE = 'deposit' OR WS-TRN-TYPE = 'withdrawal' OR
195700         WS-TRN-TYPE = 'fee'
195800         IF  NOT AMOUNT-PRESENTE
195900             MOVE ME-MONTO-REQUERIDO-EFECTIVO TO WS-MENSAJE-PROBLEMA
196000             MOVE 'E'                         TO WS-SEVERIDAD-PROBLEMA
196100             PERFORM 9000-ESCRIBIR-PROBLEMA
196200                THRU 9000-ESCRIBIR-PROBLEMA-EXIT
196300         END-IF
196400     END-IF
196500*
196600     IF  NOT AMOUNT-PRESENTE
196700         MOVE ME-MONTO-INDETERMINADO        TO WS-MENSAJE-PROBLEMA
196800         MOVE 'E'                           TO WS-SEVERIDAD-PROBLEMA
196900         PERFORM 9000-ESCRIBIR-PROBLEMA
197000            THRU 9000-ESCRIBIR-PROBLEMA-EXIT
197100     END-IF
197200*
197300     .
197400 3900-VALIDAR-REGISTRO-EXIT.
197500     EXIT.
197600******************************************************************
197700*   4000-ESCRIBIR-DETALLE - ESCRIBE EL RENGLON DE TRABAJO         *
197800******************************************************************
197900 4000-ESCRIBIR-DETALLE.
198000*
198100     SET WK-TIPO-DETALLE                   TO TRUE
198200     MOVE WS-ROW-NUM                        TO WK-ROW-NUM
198300     MOVE WS-REGISTRO-ERROR                 TO WK-HAS-ERROR
198400     MOVE WS-NOMBRE-CUENTA                  TO WK-ACCOUNT-NAME
198500     MOVE WS-TRN-TYPE                       TO WK-TRN-TYPE
198600     MOVE WS-FECHA-RESULTADO                TO WK-TRN-DATE
198700     MOVE WS-TICKER-OPCION                  TO WK-TICKER
198800     MOVE WS-INSTR-TYPE                      TO WK-INSTR-TYPE
198900     MOVE WS-TIPO-OPCION                     TO WK-OPTION-TYPE
199000     MOVE WS-EXPIRACION-OPCION               TO WK-EXPIRATION
199100     MOVE WS-STRIKE-OPCION                   TO WK-STRIKE
199200     MOVE WS-QUANTITY                        TO WK-QUANTITY
199300     MOVE WS-PRICE                           TO WK-PRICE
199400     MOVE WS-AMOUNT                          TO WK-AMOUNT
199500     MOVE WS-FEES                            TO WK-FEES
199600     MOVE RAW-DESCRIPTION                    TO WK-NOTES
199700*
199800     WRITE BK1-TRABAJO-RECORD
199900*
200000     IF  REGISTRO-TIENE-ERROR
200100         ADD 1                               TO WS-CONT-RECHAZADOS
200200     END-IF
200300*
200400     .
200500 4000-ESCRIBIR-DETALLE-EXIT.
200600     EXIT.
200700******************************************************************
200800*   9000-REPORTAR-PROBLEMA - (RESERVADO PARA EXPANSION FUTURA)   *
200900******************************************************************
201000 9000-REPORTAR-PROBLEMA.
201100*
201200     CONTINUE
201300*
201400     .
201500 9000-REPORTAR-PROBLEMA-EXIT.
201600     EXIT.
201700******************************************************************
201800*  9000-ESCRIBIR-PROBLEMA - ESCRIBE UNA LINEA DEL REPORTE DE     *
201900*  ERRORES/ADVERTENCIAS Y MARCA EL RENGLON COMO RECHAZADO        *
202000*  CUANDO LA SEVERIDAD ES 'E'.                                   *
202100******************************************************************
202200 9000-ESCRIBIR-PROBLEMA.
202300*
202400     MOVE WS-ROW-NUM                        TO ERR-ROW-NUM
202500     MOVE WS-SEVERIDAD-PROBLEMA              TO ERR-SEVERITY
202600     MOVE WS-MENSAJE-PROBLEMA                TO ERR-MESSAGE
202700*
202800     WRITE BK1-REPORTE-ERROR-LINEA
202900*
203000     IF  ERR-ES-ERROR
203100         MOVE 'Y'                            TO WS-REGISTRO-ERROR
203200     ELSE
203300         ADD 1                                TO WS-CONT-ADVERTENCIAS
203400     END-IF
203500*
203600     .
203700 9000-ESCRIBIR-PROBLEMA-EXIT.
203800     EXIT.
203900******************************************************************
204000*                            6000-FIN                            *
204100*   - ESCRIBE EL RENGLON TRAILER DE TOTALES DE CONTROL           *
204200*   - CIERRA ARCHIVOS                                             *
204300******************************************************************
204400 6000-FIN.
204500*
204600     SET WK-TIPO-TRAILER                     TO TRUE
204700     MOVE WS-CONT-LEIDOS                      TO WK-TRL-LEIDOS
204800     MOVE WS-CONT-RECHAZADOS                  TO WK-TRL-RECHAZADOS
204900     MOVE WS-CONT-ADVERTENCIAS                TO WK-TRL-ADVERTENCIAS
205000     WRITE BK1-TRABAJO-RECORD
205100*
205200     CLOSE BK1-RAW-IMPORT
205300           BK1-MAPEO-TIPOS
205400           BK1-ARCHIVO-TRABAJO
205500           BK1-REPORTE-ERRORES
205600*
205700     .
205800 6000-FIN-EXIT.
205900     EXIT.
206000******************************************************************
206100*   9999-ABEND-FATAL - TERMINACION ANORMAL DEL LOTE              *
206200******************************************************************
206300 9999-ABEND-FATAL.
206400*
206500     DISPLAY 'BK1C01J - ABEND - TABLA DE MAPEO VACIA O ILEGIBLE'
206600     CLOSE BK1-RAW-IMPORT BK1-MAPEO-TIPOS
206700           BK1-ARCHIVO-TRABAJO BK1-REPORTE-ERRORES
206800     MOVE 16                                 TO RETURN-CODE
206900     STOP RUN
207000*
207100     .
207200 9999-ABEND-FATAL-EXIT.
207300     EXIT.
