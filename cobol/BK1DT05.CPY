000100******************************************************************
000200*  BK1DT05  -  LAYOUT DEL ARCHIVO DE SALIDA DE TRANSACCIONES    *
000300*              ESTANDARIZADAS. UN RENGLON POR TRANSACCION       *
000400*              ACEPTADA, ESCRITO POR BK1C02J (2400-ESCRIBIR-    *
000500*              TRANSACCION).                                    *
000600*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000700******************************************************************
000800 01  BK1-TRANSACCION-RECORD.
000900     05  TRN-ACCT-ID                 PIC X(08).
001000     05  TRN-SYM-ID                  PIC X(08).
001100     05  TRN-TYPE                    PIC X(20).
001200     05  TRN-DATE                    PIC 9(08).
001300     05  TRN-QUANTITY                PIC S9(11)V9(4).
001400     05  TRN-PRICE                   PIC S9(11)V9(4).
001500     05  TRN-AMOUNT                  PIC S9(11)V9(4).
001600     05  TRN-FEES                    PIC S9(11)V9(4).
001700     05  TRN-NOTES                   PIC X(60).
001800     05  FILLER                      PIC X(01).
