000100******************************************************************
000200*  BK1DT04  -  LAYOUT DEL ARCHIVO MAESTRO DE SIMBOLOS (ACCIONES,*
000300*              ETF Y OPCIONES). ENTRA/SALE DE BK1C02J: SE CARGA *
000400*              COMPLETO, SE BUSCA POR CLAVE, SE CREAN NUEVOS    *
000500*              RENGLONES EN MEMORIA Y SE REGRABA EL ARCHIVO     *
000600*              COMPLETO AL FINAL DEL PROCESO (6000-FIN).        *
000700*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000800*  MODIFICACIONES:                                              *
000900*   19/09/1991 RAL  SE AGREGAN SYM-EXPIRATION Y SYM-STRIKE      *
001000*                   PARA SOPORTAR CONTRATOS DE OPCIONES.        *
001100******************************************************************
001200 01  BK1-SIMBOLO-RECORD.
001300     05  SYM-ID                      PIC X(08).
001400     05  SYM-TICKER                  PIC X(10).
001500     05  SYM-INSTR-TYPE              PIC X(10).
001600         88  SYM-ES-ACCION                VALUE 'stock'.
001700         88  SYM-ES-ETF                    VALUE 'etf'.
001800         88  SYM-ES-OPCION                 VALUE 'option'.
001900         88  SYM-ES-EFECTIVO               VALUE 'cash'.
002000         88  SYM-ES-OTRO                   VALUE 'other'.
002100     05  SYM-OPTION-TYPE             PIC X(04).
002200         88  SYM-ES-CALL                   VALUE 'call'.
002300         88  SYM-ES-PUT                    VALUE 'put'.
002400     05  SYM-EXPIRATION              PIC 9(08).
002500     05  SYM-STRIKE                  PIC S9(11)V9(4).
002600     05  FILLER                      PIC X(05).
