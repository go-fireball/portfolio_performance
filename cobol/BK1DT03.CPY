000100******************************************************************
000200*  BK1DT03  -  LAYOUT DEL ARCHIVO MAESTRO DE CUENTAS. SE CARGA  *
000300*              COMPLETO EN TABLA TB-CUENTAS AL INICIO DE        *
000400*              BK1C02J Y SE BUSCA POR NOMBRE EXACTO.            *
000500*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000600******************************************************************
000700 01  BK1-CUENTA-RECORD.
000800     05  ACCT-ID                     PIC X(08).
000900     05  ACCT-NAME                   PIC X(40).
001000     05  ACCT-BROKER                 PIC X(20).
001100     05  ACCT-TAXABLE                PIC X(01).
001200         88  ACCT-TAXABLE-SI             VALUE 'Y'.
001300         88  ACCT-TAXABLE-NO             VALUE 'N'.
001400     05  ACCT-ACTIVE                 PIC X(01).
001500         88  ACCT-ACTIVE-SI               VALUE 'Y'.
001600         88  ACCT-ACTIVE-NO               VALUE 'N'.
