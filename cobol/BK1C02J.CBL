000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: BK1C02J                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1989                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA - R. ALDANA                                   *
000800*                                                                *
000900*  APLICACION: BK1 - IMPORTACION DE TRANSACCIONES DE CORRETAJE   *
001000*                                                                *
001100*  DESCRIPCION: MOTOR DE CARGA (POSTING). LEE EL ARCHIVO DE      *
001200*               TRABAJO QUE DEJA BK1C01J, SALTA LOS RENGLONES    *
001300*               MARCADOS CON ERROR, BUSCA/CREA LA CUENTA Y EL    *
001400*               SIMBOLO, ESCRIBE LA TRANSACCION ESTANDARIZADA Y  *
001500*               ACUMULA TOTALES DE CONTROL POR TIPO PARA EL      *
001600*               REPORTE RESUMEN DE LA CORRIDA.                   *
001700*                                                                *
001800******************************************************************
001900*        L O G   D E   M O D I F I C A C I O N E S               *
002000******************************************************************
002100*  FECHA        PROG  TICKET    DESCRIPCION                     *
002200*  ----------   ----  --------  ------------------------------- *
002300*  14/03/1989   RAL   BK1-0002  VERSION ORIGINAL.                *
002400*  02/08/1989   RAL   BK1-0004  SOPORTE DE CUENTAS CON MAS DE UN *
002500*                               CORREDOR.                        *
002600*  19/09/1991   RAL   BK1-0017  ALTA AUTOMATICA DE SIMBOLOS DE   *
002700*                               OPCIONES (TICKER+TIPO+EXPIRA+    *
002800*                               STRIKE COMO LLAVE).              *
002900*  23/01/1993   MGZ   BK1-0032  REPORTE RESUMEN POR TIPO DE      *
003000*                               TRANSACCION CON GRAN TOTAL.       *
003100*  08/06/1995   MGZ   BK1-0045  CUENTA NO ENCONTRADA PASA A SER  *
003200*                               ABEND (ANTES SOLO SE RECHAZABA). *
003300*  11/11/1998   JMV   BK1-0099  AJUSTE Y2K - TRN-DATE Y          *
003400*                               SYM-EXPIRATION SE TRATAN COMO    *
003500*                               AAAAMMDD DE 4 DIGITOS EN AMBOS    *
003600*                               PROGRAMAS.                       *
003700*  14/02/2001   JMV   BK1-0104  SE REGRABA EL MAESTRO DE         *
003800*                               SIMBOLOS COMPLETO AL FINAL PARA  *
003900*                               DEJAR LAS ALTAS NUEVAS.          *
004000*  23/05/2002   LTB   BK1-0113  SE AGREGA CONTEO DE RENGLONES    *
004100*                               ADVERTIDOS AL REPORTE RESUMEN.   *
004200*  18/02/2014   JMV   BK1-0131  CORRIGE REGRABADO DEL MAESTRO DE *
004300*                               SIMBOLOS: CIERRA Y REABRE DE     *
004400*                               SALIDA EN VEZ DE UN REWRITE      *
004500*                               INVALIDO TRAS LECTURA A EOF.     *
004600*  05/03/2014   JMV   BK1-0132  INDICES DE CICLO Y SWITCHES DE   *
004700*                               BUSQUEDA PASAN A ITEMS 77        *
004800*                               INDEPENDIENTES.                  *
004900*  18/02/2014   JMV   BK1-0133  LA LLAVE DE SIMBOLO DE OPCION    *
005000*                               SOLO COMPARA EXPIRACION Y STRIKE *
005100*                               CUANDO VIENEN EN EL RENGLON.     *
005200*  02/05/2014   JMV   BK1-0134  SE QUITA CLASE-NUMERICA,         *
005300*                               TOP-OF-FORM Y EL SWITCH UPSI-0   *
005400*                               DE SPECIAL-NAMES (SIN USO REAL); *
005500*                               EL SALTO DE PAGINA DEL RESUMEN    *
005600*                               PASA A ADVANCING PAGE.           *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900*
006000 PROGRAM-ID.   BK1C02J.
006100 AUTHOR.       R. ALDANA.
006200 INSTALLATION. FACTORIA DE SISTEMAS - DEPTO. DE CORRETAJE.
006300 DATE-WRITTEN. 14/03/1989.
006400 DATE-COMPILED.
006500 SECURITY.     CONFIDENCIAL - USO INTERNO UNICAMENTE.
006600******************************************************************
006700*                                                                *
006800*        E N V I R O N M E N T         D I V I S I O N           *
006900*                                                                *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*    02/05/2014 JMV - BK1-0134 - SIN CLASES NI MNEMONICOS; NO SE
007500*    USABAN EN ESTE TALLER (VER 3100-ENCABEZADO-RESUMEN).
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT BK1-ARCHIVO-TRABAJO  ASSIGN TO "WORKFL"
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-WORKFL.
008300*
008400     SELECT BK1-MAESTRO-CUENTAS  ASSIGN TO "CTATBL"
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-FS-CTATBL.
008700*
008800     SELECT BK1-MAESTRO-SIMBOLOS ASSIGN TO "SIMTBL"
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-FS-SIMTBL.
009100*
009200     SELECT BK1-TRANSACCIONES    ASSIGN TO "TRANOU"
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-FS-TRANOU.
009500*
009600     SELECT BK1-REPORTE-RESUMEN  ASSIGN TO "SUMRPT"
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-FS-SUMRPT.
009900******************************************************************
010000*                                                                *
010100*                D A T A            D I V I S I O N              *
010200*                                                                *
010300******************************************************************
010400 DATA DIVISION.
010500 FILE SECTION.
010600*
010700 FD  BK1-ARCHIVO-TRABAJO
010800     LABEL RECORDS ARE STANDARD.
010900     COPY BK1DT07.
011000*
011100 FD  BK1-MAESTRO-CUENTAS
011200     LABEL RECORDS ARE STANDARD.
011300     COPY BK1DT03.
011400*
011500 FD  BK1-MAESTRO-SIMBOLOS
011600     LABEL RECORDS ARE STANDARD.
011700     COPY BK1DT04.
011800*
011900 FD  BK1-TRANSACCIONES
012000     LABEL RECORDS ARE STANDARD.
012100     COPY BK1DT05.
012200*
012300 FD  BK1-REPORTE-RESUMEN
012400     RECORDING MODE IS F.
012500 01  RS-LINEA-RESUMEN.
012600     05  RS-TEXTO-LINEA             PIC X(79).
012700     05  FILLER                     PIC X(01).
012800******************************************************************
012900*                                                                *
013000*         W O R K I N G   S T O R A G E   S E C T I O N          *
013100*                                                                *
013200******************************************************************
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500*  05/03/2014 JMV - BK1-0132 - LOS INDICES DE CICLO Y LOS
013600*  SWITCHES DE BUSQUEDA DE CUENTA/SIMBOLO SE SACAN A ITEMS 77
013700*  INDEPENDIENTES POR ESTANDAR DE LA CASA.
013800******************************************************************
013900 77  WS-I                            PIC S9(04) COMP VALUE ZERO.
014000 77  WS-J                            PIC S9(04) COMP VALUE ZERO.
014100 77  SW-CUENTA-ENCONTRADA            PIC X(01) VALUE 'N'.
014200     88  CUENTA-ENCONTRADA               VALUE 'S'.
014300     88  CUENTA-NO-ENCONTRADA            VALUE 'N'.
014400 77  SW-SIMBOLO-ENCONTRADO           PIC X(01) VALUE 'N'.
014500     88  SIMBOLO-ENCONTRADO              VALUE 'S'.
014600     88  SIMBOLO-NO-ENCONTRADO           VALUE 'N'.
014700******************************************************************
014800*                  AREA DE VARIABLES AUXILIARES                  *
014900******************************************************************
015000 01  WS-VARIABLES-AUXILIARES.
015100*
015200     05  WS-FS-WORKFL                PIC X(02) VALUE '00'.
015300     05  WS-FS-CTATBL                PIC X(02) VALUE '00'.
015400     05  WS-FS-SIMTBL                PIC X(02) VALUE '00'.
015500     05  WS-FS-TRANOU                PIC X(02) VALUE '00'.
015600     05  WS-FS-SUMRPT                PIC X(02) VALUE '00'.
015700*
015800     05  WS-CONT-LEIDOS              PIC S9(06) COMP VALUE ZERO.
015900     05  WS-CONT-PUBLICADOS          PIC S9(06) COMP VALUE ZERO.
016000     05  WS-CONT-RECHAZADOS          PIC S9(06) COMP VALUE ZERO.
016100     05  WS-CONT-ADVERTENCIAS        PIC S9(06) COMP VALUE ZERO.
016200     05  WS-CONT-SIMBOLOS-NUEVOS     PIC S9(06) COMP VALUE ZERO.
016300*
016400     05  WS-SIGUIENTE-ID-SIMBOLO     PIC S9(08) COMP VALUE ZERO.
016500*
016600     05  WS-SIMBOLO-BUSCADO.
016700         10  WS-SB-TICKER            PIC X(10) VALUE SPACES.
016800         10  WS-SB-INSTR-TYPE        PIC X(10) VALUE SPACES.
016900         10  WS-SB-OPTION-TYPE       PIC X(04) VALUE SPACES.      BK1-0017
017000         10  WS-SB-EXPIRATION        PIC 9(08) VALUE ZERO.
017100         10  WS-SB-STRIKE            PIC S9(11)V9(4) VALUE ZERO.
017200     05  WS-SIMBOLO-BUSCADO-ALT REDEFINES WS-SIMBOLO-BUSCADO.
017300         10  WS-SB-TODO              PIC X(47).
017400*
017500     05  WS-ID-CUENTA-ENCONTRADA     PIC X(08) VALUE SPACES.
017600     05  WS-ID-SIMBOLO-ENCONTRADO    PIC X(08) VALUE SPACES.
017700*
017800     05  WS-TOTAL-TIPO-ACUM.
017900         10  WS-TOTAL-CANT           PIC S9(06) COMP VALUE ZERO.
018000         10  WS-TOTAL-MONTO          PIC S9(13)V9(4) COMP-3
018100                                      VALUE ZERO.
018200     05  WS-TOTAL-TIPO-EDIT REDEFINES WS-TOTAL-TIPO-ACUM.
018300         10  FILLER                  PIC X(18).
018400*
018500     05  WS-MONTO-EDITADO            PIC -(13)9.9999.
018600     05  WS-ENCABEZADO-LINEA1        PIC X(80) VALUE SPACES.
018700     05  WS-ENCABEZADO-LINEA2        PIC X(80) VALUE SPACES.
018800*
018900     05  WS-TIENE-LLAVE-OPCION       PIC X(01) VALUE 'N'.
019000         88  TIENE-LLAVE-OPCION          VALUE 'Y'.
019100******************************************************************
019200*                    AREA  DE  SWITCHES                          *
019300******************************************************************
019400 01  SW-SWITCHES.
019500*
019600     05  SW-FIN-TRABAJO              PIC X(01) VALUE 'N'.
019700         88  FIN-TRABAJO                 VALUE 'S'.
019800         88  NO-FIN-TRABAJO              VALUE 'N'.
019900     05  SW-FIN-CUENTAS              PIC X(01) VALUE 'N'.
020000         88  FIN-CUENTAS                 VALUE 'S'.
020100         88  NO-FIN-CUENTAS              VALUE 'N'.
020200*    05/03/2014 JMV - BK1-0132 - SW-CUENTA-ENCONTRADA Y
020300*    SW-SIMBOLO-ENCONTRADO SE SACARON A ITEMS 77 (VER ARRIBA).
020400     05  SW-FIN-SIMBOLOS             PIC X(01) VALUE 'N'.
020500         88  FIN-SIMBOLOS                VALUE 'S'.
020600         88  NO-FIN-SIMBOLOS             VALUE 'N'.
020700     05  FILLER                      PIC X(05) VALUE SPACES.
020800******************************************************************
020900*                        AREA DE CONTANTES                       *
021000******************************************************************
021100 01  CT-CONTANTES.
021200*
021300     05  CT-TIPOS-TOTAL              PIC S9(04) COMP VALUE 18.
021400     05  CT-TABLA-TIPOS.
021500         10  CT-TIPO OCCURS 18 TIMES PIC X(20) VALUE SPACES.
021600     05  FILLER                      PIC X(04) VALUE SPACES.
021700*
021800 01  CT-TABLA-TIPOS-VALORES.
021900     05  FILLER PIC X(20) VALUE 'buy'.
022000     05  FILLER PIC X(20) VALUE 'sell'.
022100     05  FILLER PIC X(20) VALUE 'dividend'.
022200     05  FILLER PIC X(20) VALUE 'interest'.
022300     05  FILLER PIC X(20) VALUE 'deposit'.
022400     05  FILLER PIC X(20) VALUE 'withdrawal'.
022500     05  FILLER PIC X(20) VALUE 'transfer_in'.
022600     05  FILLER PIC X(20) VALUE 'transfer_out'.
022700     05  FILLER PIC X(20) VALUE 'fee'.
022800     05  FILLER PIC X(20) VALUE 'split'.
022900     05  FILLER PIC X(20) VALUE 'buy_to_open'.
023000     05  FILLER PIC X(20) VALUE 'sell_to_open'.
023100     05  FILLER PIC X(20) VALUE 'buy_to_close'.
023200     05  FILLER PIC X(20) VALUE 'sell_to_close'.
023300     05  FILLER PIC X(20) VALUE 'option_exercise'.
023400     05  FILLER PIC X(20) VALUE 'option_assignment'.
023500     05  FILLER PIC X(20) VALUE 'option_expiration'.
023600     05  FILLER PIC X(20) VALUE 'other'.
023700 01  CT-TABLA-TIPOS-R REDEFINES CT-TABLA-TIPOS-VALORES.
023800     05  CT-TIPO-R OCCURS 18 TIMES PIC X(20).
023900******************************************************************
024000*        TABLA DE CUENTAS  (MAESTRO COMPLETO EN MEMORIA)         *
024100******************************************************************
024200 01  TB-CUENTAS-TABLA.
024300     05  WS-CUENTAS-TOTAL            PIC S9(04) COMP VALUE ZERO.
024400     05  FILLER                      PIC X(04) VALUE SPACES.
024500     05  TB-CUENTAS OCCURS 2000 TIMES
024600                    INDEXED BY IX-CUENTA.
024700         COPY BK1DT03 REPLACING ==ACCT-== BY ==TBA-==.
024800******************************************************************
024900*      TABLA DE SIMBOLOS  (MAESTRO COMPLETO EN MEMORIA, CON      *
025000*      ESPACIO DE RESERVA PARA LAS ALTAS QUE SE GENEREN)          *
025100******************************************************************
025200 01  TB-SIMBOLOS-TABLA.
025300     05  WS-SIMBOLOS-TOTAL           PIC S9(04) COMP VALUE ZERO.
025400     05  WS-SIMBOLOS-ORIGINALES      PIC S9(04) COMP VALUE ZERO.
025500     05  FILLER                      PIC X(04) VALUE SPACES.
025600     05  TB-SIMBOLOS OCCURS 5000 TIMES
025700                     INDEXED BY IX-SIMBOLO.
025800         COPY BK1DT04 REPLACING ==SYM-== BY ==TBS-==.
025900******************************************************************
026000*         TABLA DE TOTALES DE CONTROL POR TIPO DE TRANSACCION    *
026100******************************************************************
026200 01  TB-TOTALES-TABLA.
026300     05  FILLER                      PIC X(04) VALUE SPACES.
026400     05  TB-TOTALES OCCURS 18 TIMES
026500                    INDEXED BY IX-TOTAL.
026600         10  TBT-CANTIDAD            PIC S9(06) COMP VALUE ZERO.
026700         10  TBT-MONTO               PIC S9(13)V9(4) COMP-3
026800                                      VALUE ZERO.
026900         10  FILLER                  PIC X(04) VALUE SPACES.
027000******************************************************************
027100*                                                                *
027200*           P R O C E D U R E      D I V I S I O N               *
027300*                                                                *
027400******************************************************************
027500 PROCEDURE DIVISION.
027600*
027700 MAINLINE.
027800*
027900     PERFORM 1000-INICIO
028000        THRU 1000-INICIO-EXIT
028100*
028200     PERFORM 2000-PROCESO
028300        THRU 2000-PROCESO-EXIT
028400*
028500     PERFORM 3000-REPORTE-RESUMEN
028600        THRU 3000-REPORTE-RESUMEN-EXIT
028700*
028800     PERFORM 6000-FIN
028900        THRU 6000-FIN-EXIT
029000*
029100     STOP RUN
029200     .
029300******************************************************************
029400*                         1000-INICIO                            *
029500******************************************************************
029600 1000-INICIO.
029700*
029800     OPEN INPUT  BK1-ARCHIVO-TRABAJO
029900     OPEN I-O    BK1-MAESTRO-CUENTAS
030000     OPEN I-O    BK1-MAESTRO-SIMBOLOS
030100     OPEN OUTPUT BK1-TRANSACCIONES
030200                 BK1-REPORTE-RESUMEN
030300*
030400     MOVE CT-TABLA-TIPOS-VALORES     TO CT-TABLA-TIPOS
030500*
030600     PERFORM 1100-CARGAR-CUENTAS
030700        THRU 1100-CARGAR-CUENTAS-EXIT
030800*
030900     PERFORM 1200-CARGAR-SIMBOLOS
031000        THRU 1200-CARGAR-SIMBOLOS-EXIT
031100*
031200     .
031300 1000-INICIO-EXIT.
031400     EXIT.
031500******************************************************************
031600*                    1100-CARGAR-CUENTAS                         *
031700******************************************************************
031800 1100-CARGAR-CUENTAS.
031900*
032000     SET NO-FIN-CUENTAS              TO TRUE
032100     SET IX-CUENTA                   TO 1
032200*
032300     PERFORM 1110-LEER-CUENTA
032400        THRU 1110-LEER-CUENTA-EXIT
032500       UNTIL FIN-CUENTAS
032600*
032700     IF  WS-CUENTAS-TOTAL = ZERO
032800         PERFORM 9999-ABEND-FATAL
032900            THRU 9999-ABEND-FATAL-EXIT
033000     END-IF
033100*
033200     .
033300 1100-CARGAR-CUENTAS-EXIT.
033400     EXIT.
033500******************************************************************
033600*                     1110-LEER-CUENTA                           *
033700******************************************************************
033800 1110-LEER-CUENTA.
033900*
034000     READ BK1-MAESTRO-CUENTAS
034100         AT END
034200             SET FIN-CUENTAS          TO TRUE
034300         NOT AT END
034400             ADD 1                    TO WS-CUENTAS-TOTAL
034500             MOVE BK1-CUENTA-RECORD    TO TB-CUENTAS (IX-CUENTA)
034600             SET IX-CUENTA            UP BY 1
034700             IF  WS-CUENTAS-TOTAL NOT LESS 2000
034800                 SET FIN-CUENTAS      TO TRUE
034900             END-IF
035000     END-READ
035100*
035200     .
035300 1110-LEER-CUENTA-EXIT.
035400     EXIT.
035500******************************************************************
035600*                   1200-CARGAR-SIMBOLOS                         *
035700******************************************************************
035800 1200-CARGAR-SIMBOLOS.
035900*
036000     SET NO-FIN-SIMBOLOS             TO TRUE
036100     SET IX-SIMBOLO                  TO 1
036200*
036300     PERFORM 1210-LEER-SIMBOLO
036400        THRU 1210-LEER-SIMBOLO-EXIT
036500       UNTIL FIN-SIMBOLOS
036600*
036700     MOVE WS-SIMBOLOS-TOTAL           TO WS-SIMBOLOS-ORIGINALES
036800*
036900     .
037000 1200-CARGAR-SIMBOLOS-EXIT.
037100     EXIT.
037200******************************************************************
037300*                   1210-LEER-SIMBOLO                            *
037400******************************************************************
037500 1210-LEER-SIMBOLO.
037600*
037700     READ BK1-MAESTRO-SIMBOLOS
037800         AT END
037900             SET FIN-SIMBOLOS          TO TRUE
038000         NOT AT END
038100             ADD 1                     TO WS-SIMBOLOS-TOTAL
038200             MOVE BK1-SIMBOLO-RECORD    TO TB-SIMBOLOS (IX-SIMBOLO)
038300             IF  TBS-ID (IX-SIMBOLO) > WS-SIGUIENTE-ID-SIMBOLO
038400                 MOVE TBS-ID (IX-SIMBOLO) TO WS-SIGUIENTE-ID-SIMBOLO
038500             END-IF
038600             SET IX-SIMBOLO            UP BY 1
038700             IF  WS-SIMBOLOS-TOTAL NOT LESS 5000                  BK1-0099
038800                 SET FIN-SIMBOLOS      TO TRUE
038900             END-IF
039000     END-READ
039100*
039200     .
039300 1210-LEER-SIMBOLO-EXIT.
039400     EXIT.
039500******************************************************************
039600*                         2000-PROCESO                           *
039700******************************************************************
039800 2000-PROCESO.
039900*
040000     SET NO-FIN-TRABAJO               TO TRUE
040100*
040200     PERFORM 2100-LEER-TRABAJO
040300        THRU 2100-LEER-TRABAJO-EXIT
040400       UNTIL FIN-TRABAJO
040500*
040600     .
040700 2000-PROCESO-EXIT.
040800     EXIT.
040900******************************************************************
041000*                    2100-LEER-TRABAJO                           *
041100******************************************************************
041200 2100-LEER-TRABAJO.
041300*
041400     READ BK1-ARCHIVO-TRABAJO
041500         AT END
041600             SET FIN-TRABAJO           TO TRUE
041700         NOT AT END
041800             IF  WK-TIPO-DETALLE
041900                 ADD 1                  TO WS-CONT-LEIDOS
042000                 PERFORM 2200-PROCESAR-DETALLE
042100                    THRU 2200-PROCESAR-DETALLE-EXIT
042200             ELSE
042300                 PERFORM 2300-ACUMULAR-TRAILER
042400                    THRU 2300-ACUMULAR-TRAILER-EXIT
042500             END-IF
042600     END-READ
042700*
042800     .
042900 2100-LEER-TRABAJO-EXIT.
043000     EXIT.
043100******************************************************************
043200*                  2200-PROCESAR-DETALLE                         *
043300*   SALTA RENGLONES CON ERROR; PARA LOS DEMAS BUSCA CUENTA (FATAL *
043400*   SI NO EXISTE), BUSCA O CREA SIMBOLO, ESCRIBE LA TRANSACCION   *
043500*   Y ACUMULA EL TOTAL DE CONTROL POR TIPO.                       *
043600******************************************************************
043700 2200-PROCESAR-DETALLE.
043800*
043900     IF  WK-ERROR-SI
044000         ADD 1                         TO WS-CONT-RECHAZADOS
044100         GO TO 2200-PROCESAR-DETALLE-EXIT
044200     END-IF
044300*
044400     IF  WK-INSTR-TYPE = 'option' AND WK-TICKER = SPACES
044500         ADD 1                         TO WS-CONT-RECHAZADOS
044600         GO TO 2200-PROCESAR-DETALLE-EXIT
044700     END-IF
044800*
044900     PERFORM 2210-BUSCAR-CUENTA
045000        THRU 2210-BUSCAR-CUENTA-EXIT
045100*
045200     IF  CUENTA-NO-ENCONTRADA
045300         PERFORM 9999-ABEND-FATAL
045400            THRU 9999-ABEND-FATAL-EXIT
045500     END-IF
045600*
045700     PERFORM 2220-BUSCAR-O-CREAR-SIMBOLO
045800        THRU 2220-BUSCAR-O-CREAR-SIMBOLO-EXIT
045900*
046000     PERFORM 2400-ESCRIBIR-TRANSACCION
046100        THRU 2400-ESCRIBIR-TRANSACCION-EXIT
046200*
046300     PERFORM 2500-ACUMULAR-TOTALES
046400        THRU 2500-ACUMULAR-TOTALES-EXIT
046500*
046600     ADD 1                             TO WS-CONT-PUBLICADOS
046700*
046800     .
046900 2200-PROCESAR-DETALLE-EXIT.
047000     EXIT.
047100******************************************************************
047200*                   2210-BUSCAR-CUENTA                           *
047300*   BUSQUEDA POR NOMBRE DE CUENTA EXACTO. NO ENCONTRARLA ES UN    *
047400*   ERROR FATAL DE CORRIDA (08/06/1995 MGZ - BK1-0045).           *
047500******************************************************************
047600 2210-BUSCAR-CUENTA.
047700*
047800     SET CUENTA-NO-ENCONTRADA          TO TRUE
047900     MOVE SPACES                       TO WS-ID-CUENTA-ENCONTRADA
048000*
048100     PERFORM 2211-COMPARAR-CUENTA
048200        THRU 2211-COMPARAR-CUENTA-EXIT
048300       VARYING IX-CUENTA FROM 1 BY 1
048400         UNTIL IX-CUENTA > WS-CUENTAS-TOTAL OR CUENTA-ENCONTRADA
048500*
048600     .
048700 2210-BUSCAR-CUENTA-EXIT.
048800     EXIT.
048900******************************************************************
049000*                  2211-COMPARAR-CUENTA                          *
049100******************************************************************
049200 2211-COMPARAR-CUENTA.
049300*
049400     IF  TBA-NAME (IX-CUENTA) = WK-ACCOUNT-NAME
049500         SET CUENTA-ENCONTRADA          TO TRUE
049600         MOVE TBA-ID (IX-CUENTA)         TO WS-ID-CUENTA-ENCONTRADA
049700     END-IF
049800*
049900     .
050000 2211-COMPARAR-CUENTA-EXIT.
050100     EXIT.
050200******************************************************************
050300*               2220-BUSCAR-O-CREAR-SIMBOLO                      *
050400*   LLAVE: TICKER + TIPO DE INSTRUMENTO + (TIPO DE OPCION +       *
050500*   EXPIRACION + STRIKE CUANDO ES OPCION). SI NO EXISTE SE CREA   *
050600*   UN RENGLON NUEVO EN LA TABLA EN MEMORIA (19/09/1991 RAL -     *
050700*   BK1-0017).                                                    *
050800******************************************************************
050900 2220-BUSCAR-O-CREAR-SIMBOLO.
051000*
051100     MOVE 'N'                           TO WS-TIENE-LLAVE-OPCION  BK1-0017
051200*
051300     IF  WK-TICKER = SPACES
051400         MOVE SPACES                     TO WS-ID-SIMBOLO-ENCONTRADO
051500         GO TO 2220-BUSCAR-O-CREAR-SIMBOLO-EXIT
051600     END-IF
051700*
051800     MOVE SPACES                         TO WS-SIMBOLO-BUSCADO
051900     MOVE WK-TICKER                      TO WS-SB-TICKER
052000     MOVE WK-INSTR-TYPE                  TO WS-SB-INSTR-TYPE
052100     IF  WK-INSTR-TYPE = 'option'
052200         MOVE 'Y'                         TO WS-TIENE-LLAVE-OPCION
052300         MOVE WK-OPTION-TYPE               TO WS-SB-OPTION-TYPE
052400         MOVE WK-EXPIRATION                 TO WS-SB-EXPIRATION
052500         MOVE WK-STRIKE                      TO WS-SB-STRIKE
052600     END-IF
052700*
052800     SET SIMBOLO-NO-ENCONTRADO            TO TRUE
052900     MOVE SPACES                          TO WS-ID-SIMBOLO-ENCONTRADO
053000*
053100     PERFORM 2221-COMPARAR-SIMBOLO
053200        THRU 2221-COMPARAR-SIMBOLO-EXIT
053300       VARYING IX-SIMBOLO FROM 1 BY 1
053400         UNTIL IX-SIMBOLO > WS-SIMBOLOS-TOTAL OR SIMBOLO-ENCONTRADO
053500*
053600     IF  SIMBOLO-NO-ENCONTRADO
053700         PERFORM 2222-CREAR-SIMBOLO
053800            THRU 2222-CREAR-SIMBOLO-EXIT
053900     END-IF
054000*
054100     .
054200 2220-BUSCAR-O-CREAR-SIMBOLO-EXIT.
054300     EXIT.
054400******************************************************************
054500*                  2221-COMPARAR-SIMBOLO                         *
054600******************************************************************
054700 2221-COMPARAR-SIMBOLO.
054800*
054900     IF  TBS-TICKER (IX-SIMBOLO)      = WS-SB-TICKER      AND
055000         TBS-INSTR-TYPE (IX-SIMBOLO)  = WS-SB-INSTR-TYPE
055100         IF  WS-TIENE-LLAVE-OPCION
055200*            18/02/2014 JMV - BK1-0133 - EXPIRACION Y STRIKE SOLO
055300*            ENTRAN A LA LLAVE CUANDO VIENEN EN EL RENGLON (NO
055400*            CERO); SI NO VINIERON, NO SE FILTRA POR ESE CAMPO.
055500             IF  TBS-OPTION-TYPE (IX-SIMBOLO) = WS-SB-OPTION-TYPE
055600                 AND (WS-SB-EXPIRATION = ZERO OR
055700                      TBS-EXPIRATION (IX-SIMBOLO) = WS-SB-EXPIRATION)
055800                 AND (WS-SB-STRIKE = ZERO OR
055900                      TBS-STRIKE (IX-SIMBOLO) = WS-SB-STRIKE)
056000                 SET SIMBOLO-ENCONTRADO            TO TRUE
056100                 MOVE TBS-ID (IX-SIMBOLO)           TO
056200                      WS-ID-SIMBOLO-ENCONTRADO
056300             END-IF
056400         ELSE
056500             SET SIMBOLO-ENCONTRADO                TO TRUE
056600             MOVE TBS-ID (IX-SIMBOLO)                TO
056700                  WS-ID-SIMBOLO-ENCONTRADO
056800         END-IF
056900     END-IF
057000*
057100     .
057200 2221-COMPARAR-SIMBOLO-EXIT.
057300     EXIT.
057400******************************************************************
057500*                   2222-CREAR-SIMBOLO                           *
057600******************************************************************
057700 2222-CREAR-SIMBOLO.                                              BK1-0017
057800*
057900     ADD 1                               TO WS-SIMBOLOS-TOTAL
058000     ADD 1                               TO WS-CONT-SIMBOLOS-NUEVOS
058100     SET IX-SIMBOLO                      TO WS-SIMBOLOS-TOTAL
058200*
058300     ADD 1                               TO WS-SIGUIENTE-ID-SIMBOLO
058400     MOVE WS-SIGUIENTE-ID-SIMBOLO         TO
058500          TBS-ID (IX-SIMBOLO)
058600     MOVE WS-SB-TICKER                    TO TBS-TICKER (IX-SIMBOLO)
058700     MOVE WS-SB-INSTR-TYPE                TO
058800          TBS-INSTR-TYPE (IX-SIMBOLO)
058900     IF  WS-TIENE-LLAVE-OPCION
059000         MOVE WS-SB-OPTION-TYPE            TO
059100              TBS-OPTION-TYPE (IX-SIMBOLO)
059200         MOVE WS-SB-EXPIRATION              TO
059300              TBS-EXPIRATION (IX-SIMBOLO)
059400         MOVE WS-SB-STRIKE                   TO
059500              TBS-STRIKE (IX-SIMBOLO)
059600     END-IF
059700*
059800     MOVE TBS-ID (IX-SIMBOLO)              TO WS-ID-SIMBOLO-ENCONTRADO
059900*
060000     .
060100 2222-CREAR-SIMBOLO-EXIT.
060200     EXIT.
060300******************************************************************
060400*                 2300-ACUMULAR-TRAILER                         *
060500*   TOMA LOS TOTALES DE CONTROL DE LA FASE DE VALIDACION PARA     *
060600*   QUE EL REPORTE RESUMEN LOS PUEDA CITAR.                        *
060700******************************************************************
060800 2300-ACUMULAR-TRAILER.
060900*
061000     ADD WK-TRL-ADVERTENCIAS              TO WS-CONT-ADVERTENCIAS
061100*
061200     .
061300 2300-ACUMULAR-TRAILER-EXIT.
061400     EXIT.
061500******************************************************************
061600*               2400-ESCRIBIR-TRANSACCION                        *
061700******************************************************************
061800 2400-ESCRIBIR-TRANSACCION.
061900*
062000     MOVE WS-ID-CUENTA-ENCONTRADA          TO TRN-ACCT-ID
062100     MOVE WS-ID-SIMBOLO-ENCONTRADO          TO TRN-SYM-ID
062200     MOVE WK-TRN-TYPE                        TO TRN-TYPE
062300     MOVE WK-TRN-DATE                         TO TRN-DATE
062400     MOVE WK-QUANTITY                          TO TRN-QUANTITY
062500     MOVE WK-PRICE                              TO TRN-PRICE
062600     MOVE WK-AMOUNT                              TO TRN-AMOUNT
062700     MOVE WK-FEES                                 TO TRN-FEES
062800     MOVE WK-NOTES                                 TO TRN-NOTES
062900*
063000     WRITE BK1-TRANSACCION-RECORD
063100*
063200     .
063300 2400-ESCRIBIR-TRANSACCION-EXIT.
063400     EXIT.
063500******************************************************************
063600*                 2500-ACUMULAR-TOTALES                         *
063700*   CONTROL DE TOTALES POR TIPO DE TRANSACCION (1 A 18) PARA EL  *
063800*   REPORTE RESUMEN (23/01/1993 MGZ - BK1-0032).                 *
063900******************************************************************
064000 2500-ACUMULAR-TOTALES.
064100*
064200     SET IX-TOTAL                          TO 1
064300     PERFORM 2510-LOCALIZAR-TIPO
064400        THRU 2510-LOCALIZAR-TIPO-EXIT
064500       VARYING IX-TOTAL FROM 1 BY 1
064600         UNTIL IX-TOTAL > CT-TIPOS-TOTAL OR
064700               CT-TIPO-R (IX-TOTAL) = WK-TRN-TYPE
064800*
064900     IF  IX-TOTAL NOT > CT-TIPOS-TOTAL
065000         ADD 1                              TO TBT-CANTIDAD (IX-TOTAL)
065100         ADD WK-AMOUNT                       TO TBT-MONTO (IX-TOTAL)
065200     END-IF
065300*
065400     .
065500 2500-ACUMULAR-TOTALES-EXIT.
065600     EXIT.
065700******************************************************************
065800*                  2510-LOCALIZAR-TIPO                           *
065900******************************************************************
066000 2510-LOCALIZAR-TIPO.
066100*
066200     CONTINUE
066300*
066400     .
066500 2510-LOCALIZAR-TIPO-EXIT.
066600     EXIT.
066700******************************************************************
066800*                    3000-REPORTE-RESUMEN                        *
066900*   IMPRIME EL REPORTE RESUMEN DE LA CORRIDA: UNA LINEA POR TIPO  *
067000*   DE TRANSACCION CON CANTIDAD Y MONTO, Y EL GRAN TOTAL AL       *
067100*   FINAL (23/01/1993 MGZ - BK1-0032; 23/05/2002 LTB - BK1-0113). *
067200******************************************************************
067300 3000-REPORTE-RESUMEN.
067400*
067500     PERFORM 3100-ENCABEZADO-RESUMEN
067600        THRU 3100-ENCABEZADO-RESUMEN-EXIT
067700*
067800     SET IX-TOTAL                          TO 1
067900     PERFORM 3110-IMPRIMIR-RENGLON-TIPO
068000        THRU 3110-IMPRIMIR-RENGLON-TIPO-EXIT
068100       VARYING IX-TOTAL FROM 1 BY 1
068200         UNTIL IX-TOTAL > CT-TIPOS-TOTAL
068300*
068400     PERFORM 3200-IMPRIMIR-GRAN-TOTAL
068500        THRU 3200-IMPRIMIR-GRAN-TOTAL-EXIT
068600*
068700     .
068800 3000-REPORTE-RESUMEN-EXIT.
068900     EXIT.
069000******************************************************************
069100*                3100-ENCABEZADO-RESUMEN                         *
069200******************************************************************
069300 3100-ENCABEZADO-RESUMEN.
069400*
069500     MOVE SPACES                           TO WS-ENCABEZADO-LINEA1
069600     STRING 'REPORTE RESUMEN DE IMPORTACION - BK1C02J'
069700         DELIMITED BY SIZE
069800         INTO WS-ENCABEZADO-LINEA1
069900     WRITE RS-LINEA-RESUMEN FROM WS-ENCABEZADO-LINEA1
070000         AFTER ADVANCING PAGE
070100*
070200     MOVE SPACES                           TO WS-ENCABEZADO-LINEA2
070300     STRING 'RENGLONES LEIDOS: ' DELIMITED BY SIZE
070400            WS-CONT-LEIDOS       DELIMITED BY SIZE
070500            '   PUBLICADOS: '    DELIMITED BY SIZE
070600            WS-CONT-PUBLICADOS   DELIMITED BY SIZE
070700            '   RECHAZADOS: '    DELIMITED BY SIZE
070800            WS-CONT-RECHAZADOS   DELIMITED BY SIZE
070900            '   ADVERTENCIAS: '  DELIMITED BY SIZE
071000            WS-CONT-ADVERTENCIAS DELIMITED BY SIZE
071100         INTO WS-ENCABEZADO-LINEA2
071200     WRITE RS-LINEA-RESUMEN FROM WS-ENCABEZADO-LINEA2
071300         AFTER ADVANCING 2 LINES
071400*
071500     MOVE SPACES                           TO RS-LINEA-RESUMEN
071600     WRITE RS-LINEA-RESUMEN AFTER ADVANCING 1 LINE
071700*
071800     .
071900 3100-ENCABEZADO-RESUMEN-EXIT.
072000     EXIT.
072100******************************************************************
072200*               3110-IMPRIMIR-RENGLON-TIPO                       *
072300******************************************************************
072400 3110-IMPRIMIR-RENGLON-TIPO.
072500*
072600     IF  TBT-CANTIDAD (IX-TOTAL) = ZERO
072700         GO TO 3110-IMPRIMIR-RENGLON-TIPO-EXIT
072800     END-IF
072900*
073000     MOVE TBT-MONTO (IX-TOTAL)              TO WS-MONTO-EDITADO
073100     MOVE SPACES                            TO RS-LINEA-RESUMEN
073200     STRING CT-TIPO-R (IX-TOTAL)   DELIMITED BY SIZE
073300            '  CANT: '             DELIMITED BY SIZE
073400            TBT-CANTIDAD (IX-TOTAL) DELIMITED BY SIZE
073500            '  MONTO: '             DELIMITED BY SIZE
073600            WS-MONTO-EDITADO        DELIMITED BY SIZE
073700         INTO RS-LINEA-RESUMEN
073800     WRITE RS-LINEA-RESUMEN AFTER ADVANCING 1 LINE
073900*
074000     .
074100 3110-IMPRIMIR-RENGLON-TIPO-EXIT.
074200     EXIT.
074300******************************************************************
074400*                3200-IMPRIMIR-GRAN-TOTAL                        *
074500******************************************************************
074600 3200-IMPRIMIR-GRAN-TOTAL.
074700*
074800     MOVE ZERO                              TO WS-TOTAL-MONTO
074900     MOVE ZERO                              TO WS-TOTAL-CANT
075000*
075100     SET IX-TOTAL                           TO 1
075200     PERFORM 3210-SUMAR-GRAN-TOTAL
075300        THRU 3210-SUMAR-GRAN-TOTAL-EXIT
075400       VARYING IX-TOTAL FROM 1 BY 1
075500         UNTIL IX-TOTAL > CT-TIPOS-TOTAL
075600*
075700     MOVE SPACES                            TO RS-LINEA-RESUMEN
075800     WRITE RS-LINEA-RESUMEN AFTER ADVANCING 1 LINE
075900*
076000     MOVE WS-TOTAL-MONTO                     TO WS-MONTO-EDITADO
076100     MOVE SPACES                             TO RS-LINEA-RESUMEN
076200     STRING 'GRAN TOTAL   CANT: ' DELIMITED BY SIZE
076300            WS-TOTAL-CANT          DELIMITED BY SIZE
076400            '  MONTO: '            DELIMITED BY SIZE
076500            WS-MONTO-EDITADO        DELIMITED BY SIZE
076600         INTO RS-LINEA-RESUMEN
076700     WRITE RS-LINEA-RESUMEN AFTER ADVANCING 1 LINE
076800*
076900     MOVE SPACES                             TO RS-LINEA-RESUMEN
077000     STRING 'SIMBOLOS DADOS DE ALTA EN ESTA CORRIDA: '
077100         DELIMITED BY SIZE
077200         WS-CONT-SIMBOLOS-NUEVOS     DELIMITED BY SIZE
077300         INTO RS-LINEA-RESUMEN
077400     WRITE RS-LINEA-RESUMEN AFTER ADVANCING 2 LINES
077500*
077600     .
077700 3200-IMPRIMIR-GRAN-TOTAL-EXIT.
077800     EXIT.
077900******************************************************************
078000*                 3210-SUMAR-GRAN-TOTAL                          *
078100******************************************************************
078200 3210-SUMAR-GRAN-TOTAL.
078300*
078400     ADD TBT-CANTIDAD (IX-TOTAL)             TO WS-TOTAL-CANT
078500     ADD TBT-MONTO (IX-TOTAL)                TO WS-TOTAL-MONTO
078600*
078700     .
078800 3210-SUMAR-GRAN-TOTAL-EXIT.
078900     EXIT.
079000******************************************************************
079100*                           6000-FIN                             *
079200*   REGRABA EL MAESTRO DE SIMBOLOS COMPLETO (INCLUYE LAS ALTAS    *
079300*   DE ESTA CORRIDA) Y CIERRA ARCHIVOS (14/02/2001 JMV - BK1-0104)*
079400******************************************************************
079500 6000-FIN.
079600*
079700*    02/18/2014 JMV - BK1-0131 - EL MAESTRO DE SIMBOLOS ES        BK1-0131
079800*    SECUENCIAL Y YA SE LEYO HASTA EOF EN 1200-CARGAR-SIMBOLOS;   BK1-0131
079900*    SE CIERRA Y SE VUELVE A ABRIR DE SALIDA PARA REGRABARLO      BK1-0131
080000*    COMPLETO, EN VEZ DE UN REWRITE INVALIDO SOBRE EL PRIMER      BK1-0131
080100*    REGISTRO.                                                    BK1-0131
080200     CLOSE BK1-MAESTRO-SIMBOLOS
080300     OPEN OUTPUT BK1-MAESTRO-SIMBOLOS
080400     SET IX-SIMBOLO                         TO 1
080500     PERFORM 6100-REGRABAR-SIMBOLO
080600        THRU 6100-REGRABAR-SIMBOLO-EXIT
080700       VARYING IX-SIMBOLO FROM 1 BY 1
080800         UNTIL IX-SIMBOLO > WS-SIMBOLOS-TOTAL
080900*
081000     CLOSE BK1-ARCHIVO-TRABAJO
081100           BK1-MAESTRO-CUENTAS
081200           BK1-MAESTRO-SIMBOLOS
081300           BK1-TRANSACCIONES
081400           BK1-REPORTE-RESUMEN
081500*
081600     .
081700 6000-FIN-EXIT.
081800     EXIT.
081900******************************************************************
082000*                  6100-REGRABAR-SIMBOLO                         *
082100******************************************************************
082200 6100-REGRABAR-SIMBOLO.
082300*
082400     MOVE TB-SIMBOLOS (IX-SIMBOLO)           TO BK1-SIMBOLO-RECORD
082500     WRITE BK1-SIMBOLO-RECORD
082600*
082700     .
082800 6100-REGRABAR-SIMBOLO-EXIT.
082900     EXIT.
083000******************************************************************
083100*   9999-ABEND-FATAL - TERMINACION ANORMAL DEL LOTE              *
083200******************************************************************
083300 9999-ABEND-FATAL.
083400*
083500     DISPLAY 'BK1C02J - ABEND - CUENTA NO ENCONTRADA: '
083600              WK-ACCOUNT-NAME
083700     CLOSE BK1-ARCHIVO-TRABAJO BK1-MAESTRO-CUENTAS
083800           BK1-MAESTRO-SIMBOLOS BK1-TRANSACCIONES
083900           BK1-REPORTE-RESUMEN
084000     MOVE 16                                 TO RETURN-CODE
084100     STOP RUN
084200*
084300     .
084400 9999-ABEND-FATAL-EXIT.
084500     EXIT.
