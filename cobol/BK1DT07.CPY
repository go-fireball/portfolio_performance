000100******************************************************************
000200*  BK1DT07  -  ARCHIVO DE TRABAJO ENTRE BK1C01J Y BK1C02J.      *
000300*              BK1C01J ESCRIBE UN RENGLON DETALLE (WK-RECORD-   *
000400*              TYPE = 'D') POR CADA RENGLON CRUDO PROCESADO, Y  *
000500*              UN RENGLON TRAILER (= 'T') AL FINAL CON LOS      *
000600*              TOTALES DE CONTROL DE LA FASE DE VALIDACION.     *
000700*              BK1C02J LOS CONSUME EN ORDEN, SALTANDO LOS QUE   *
000800*              TRAEN ERROR, Y ARRASTRA LOS TOTALES DE TRAILER   *
000900*              AL REPORTE RESUMEN.                               *
001000*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
001100******************************************************************
001200 01  BK1-TRABAJO-RECORD.
001300     05  WK-RECORD-TYPE               PIC X(01).
001400         88  WK-TIPO-DETALLE              VALUE 'D'.
001500         88  WK-TIPO-TRAILER              VALUE 'T'.
001600     05  WK-DETALLE-AREA.
001700         10  WK-ROW-NUM               PIC 9(06).
001800         10  WK-HAS-ERROR             PIC X(01).
001900             88  WK-ERROR-SI              VALUE 'Y'.
002000             88  WK-ERROR-NO              VALUE 'N'.
002100         10  WK-ACCOUNT-NAME          PIC X(40).
002200         10  WK-TRN-TYPE              PIC X(20).
002300         10  WK-TRN-DATE              PIC 9(08).
002400         10  WK-TICKER                PIC X(10).
002500         10  WK-INSTR-TYPE            PIC X(10).
002600         10  WK-OPTION-TYPE           PIC X(04).
002700         10  WK-EXPIRATION            PIC 9(08).
002800         10  WK-STRIKE                PIC S9(11)V9(4).
002900         10  WK-QUANTITY              PIC S9(11)V9(4).
003000         10  WK-PRICE                 PIC S9(11)V9(4).
003100         10  WK-AMOUNT                PIC S9(11)V9(4).
003200         10  WK-FEES                  PIC S9(11)V9(4).
003300         10  WK-NOTES                 PIC X(60).
003400         10  FILLER                   PIC X(20).
003500     05  WK-TRAILER-AREA REDEFINES WK-DETALLE-AREA.
003600         10  WK-TRL-LEIDOS            PIC 9(06).
003700         10  WK-TRL-RECHAZADOS        PIC 9(06).
003800         10  WK-TRL-ADVERTENCIAS      PIC 9(06).
003900         10  FILLER                   PIC X(244).
