000100******************************************************************
000200*  BK1DT06  -  LINEA DEL REPORTE DE ERRORES Y ADVERTENCIAS DE   *
000300*              IMPORTACION. UNA LINEA POR RENGLON CON PROBLEMA, *
000400*              EN EL ORDEN DE LECTURA DEL ARCHIVO CRUDO.        *
000500*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000600******************************************************************
000700 01  BK1-REPORTE-ERROR-LINEA.
000800     05  ERR-ROW-NUM                 PIC 9(06).
000900     05  FILLER                      PIC X(01)   VALUE SPACE.
001000     05  ERR-SEVERITY                PIC X(01).
001100         88  ERR-ES-ERROR                 VALUE 'E'.
001200         88  ERR-ES-ADVERTENCIA           VALUE 'W'.
001300     05  FILLER                      PIC X(01)   VALUE SPACE.
001400     05  ERR-MESSAGE                 PIC X(70).
001500     05  FILLER                      PIC X(01).
