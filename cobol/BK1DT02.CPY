000100******************************************************************
000200*  BK1DT02  -  LAYOUT DEL ARCHIVO MAESTRO DE MAPEO DE TIPOS DE  *
000300*              TRANSACCION POR CORREDOR. SE CARGA COMPLETO EN   *
000400*              TABLA TB-MAPEO AL INICIO DE BK1C01J.             *
000500*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000600******************************************************************
000700 01  BK1-MAPEO-RECORD.
000800     05  MAP-BROKER                  PIC X(15).
000900     05  MAP-ACTION-TEXT              PIC X(40).
001000     05  MAP-TRANS-TYPE              PIC X(20).
