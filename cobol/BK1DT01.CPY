000100******************************************************************
000200*  BK1DT01  -  LAYOUT DEL ARCHIVO CRUDO DE TRANSACCIONES DE     *
000300*              CORRETAJE, TAL COMO LO ENTREGA EL CORREDOR.      *
000400*              REGISTRO DE LONGITUD FIJA, 280 BYTES.            *
000500*  FECHA CREACION: 14/03/1989          AUTOR: R. ALDANA         *
000600*  MODIFICACIONES:                                              *
000700*   02/08/1989 RAL  SE AMPLIA RAW-ACCOUNT-NAME DE X(30) A X(40) *
000800*                   PARA ADMITIR "NOMBRE (CORREDOR)".           *
000900******************************************************************
001000 01  BK1-RAW-IMPORT-RECORD.
001100     05  RAW-DATE                    PIC X(30).
001200     05  RAW-ACTION                  PIC X(40).
001300     05  RAW-SYMBOL                  PIC X(30).
001400     05  RAW-DESCRIPTION             PIC X(60).
001500     05  RAW-QUANTITY                PIC X(15).
001600     05  RAW-PRICE                   PIC X(15).
001700     05  RAW-FEES                    PIC X(15).
001800     05  RAW-AMOUNT                  PIC X(15).
001900     05  RAW-ACCOUNT-NAME            PIC X(40).
002000     05  RAW-INSTR-TYPE              PIC X(10).
002100     05  FILLER                      PIC X(10).
